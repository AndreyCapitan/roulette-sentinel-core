000010******************************************************************
000020*    COPY       : RLSPIN                                         *
000030*    APLICACION : RULETA EUROPEA / ADAPTIVE SHIELD                *
000040*    DESCRIPCION: LAYOUT DE CADA TIRADA DE ENTRADA (UN REGISTRO   *
000050*               : POR GIRO, EN ORDEN DE OCURRENCIA). MISMO TRUCO  *
000060*               : DE RENGLON CRUDO + REDEFINES QUE RLSPAR         *
000070*    FECHA       PROGRAMADOR      BPM/RATIONAL   DESCRIPCION      *
000080*    ----------  ---------------  -------------  ---------------- *
000090*    04/03/2024  J.CASTILLO (JCC) 231190         VERSION INICIAL  *
000100******************************************************************
000110 01  RLSI-LINEA-BRUTA.
000120     05  RLSI-LINEA-TEXTO          PIC X(20).
000130******************************************************************
000140*    VISTA ESTRUCTURADA DEL RENGLON                              *
000150******************************************************************
000160 01  RLSI-REGISTRO REDEFINES RLSI-LINEA-BRUTA.
000170     05  SI-SPIN-SEQ               PIC 9(06).
000180     05  SI-SPIN-NUMBER            PIC 9(02).
000190     05  FILLER                    PIC X(12).
