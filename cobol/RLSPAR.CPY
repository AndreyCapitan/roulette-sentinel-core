000010******************************************************************
000020*    COPY       : RLSPAR                                         *
000030*    APLICACION : RULETA EUROPEA / ADAPTIVE SHIELD                *
000040*    DESCRIPCION: LAYOUT DEL PARAMETRO DE SESION (UN REGISTRO POR *
000050*               : CORRIDA). SE LEE EL RENGLON CRUDO Y SE REDEFINE *
000060*               : SOBRE LOS CAMPOS NUMERICOS, TAL COMO SE HACE EN *
000070*               : LOS MAESTROS DE TARJETA CREDITO                 *
000080*    FECHA       PROGRAMADOR      BPM/RATIONAL   DESCRIPCION      *
000090*    ----------  ---------------  -------------  ---------------- *
000100*    04/03/2024  J.CASTILLO (JCC) 231190         VERSION INICIAL  *
000110*    17/09/2024  M.ORDONEZ  (MOR) 231190-02      AMPLIA FILLER DE *
000120*               : EXPANSION FUTURA A PETICION DE RIESGOS          *
000130******************************************************************
000140 01  RLSP-LINEA-BRUTA.
000150     05  RLSP-LINEA-TEXTO          PIC X(30).
000160******************************************************************
000170*    VISTA ESTRUCTURADA DEL RENGLON (SOLO DIGITOS, SIN PUNTO)    *
000180******************************************************************
000190 01  RLSP-REGISTRO REDEFINES RLSP-LINEA-BRUTA.
000200     05  SP-SESSION-ID             PIC 9(06).
000210     05  SP-INITIAL-BANK           PIC 9(07)V99.
000220     05  SP-BASE-BET               PIC 9(05)V99.
000230     05  FILLER                    PIC X(08).
