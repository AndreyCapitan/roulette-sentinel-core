000010******************************************************************
000020*    COPY       : RLSDET                                         *
000030*    APLICACION : RULETA EUROPEA / ADAPTIVE SHIELD                *
000040*    DESCRIPCION: DETALLE DE CADA TIRADA PROCESADA. SE ESCRIBE    *
000050*               : UN REGISTRO POR GIRO CONSUMIDO, CON LOS VALORES *
000060*               : DE RACHA Y VENTANA DE CEROS ANTES DE ESTA       *
000070*               : TIRADA (TAL COMO SE ARRASTRABAN LOS SALDOS DE   *
000080*               : CICLO ANTERIOR EN EL HISTORICO DE MORA)         *
000090*    FECHA       PROGRAMADOR      BPM/RATIONAL   DESCRIPCION      *
000100*    ----------  ---------------  -------------  ---------------- *
000110*    04/03/2024  J.CASTILLO (JCC) 231190         VERSION INICIAL  *
000120******************************************************************
000130 01  RLSD-REGISTRO.
000140     05  SD-SESSION-ID             PIC 9(06).
000150     05  SD-SPIN-SEQ               PIC 9(06).
000160     05  SD-SPIN-NUMBER            PIC 9(02).
000170     05  SD-BET-AMOUNT             PIC 9(07)V99.
000180     05  SD-WIN-AMOUNT             PIC 9(07)V99.
000190     05  SD-BANK-AFTER             PIC S9(08)V99.
000200     05  SD-STREAK-BEFORE          PIC 9(03).
000210     05  SD-ZCOUNT-BEFORE          PIC 9(02).
000220     05  SD-RISK-INDEX             PIC 9(01)V9(04).
000230     05  SD-BUFFER-FACTOR          PIC 9(01)V9(04).
000240     05  FILLER                    PIC X(23) VALUE SPACES.
