000010******************************************************************
000020*    COPY       : RLSWRK                                         *
000030*    APLICACION : RULETA EUROPEA / ADAPTIVE SHIELD                *
000040*    DESCRIPCION: AREA DE TRABAJO DEL SIMULADOR DE SESION. ESTADO *
000050*               : DE RIESGO, TABLA DE FIBONACCI, VENTANA DE       *
000060*               : CEROS, TABLAS DE ANALITICA Y EL HISTORICO DE    *
000070*               : TIRADAS CONSUMIDAS PARA EL CALCULO DE RACHAS    *
000080*               : SIN EVENTO                                      *
000090*    FECHA       PROGRAMADOR      BPM/RATIONAL   DESCRIPCION      *
000100*    ----------  ---------------  -------------  ---------------- *
000110*    04/03/2024  J.CASTILLO (JCC) 231190         VERSION INICIAL  *
000120*    22/05/2024  M.ORDONEZ  (MOR) 231190-01      AGREGA TABLA DE  *
000130*               : ANALITICA Y DEVIACIONES                         *
000140*    30/08/2024  J.CASTILLO (JCC) 231190-02      AMPLIA HISTORIAL  *
000150*               : DE TIRADAS DE 500 A 2000 (SESIONES LARGAS DE    *
000160*               : PRUEBA EN VIVO REPORTADAS POR RIESGOS)          *
000170******************************************************************
000180*              FECHA Y HORA DE CORRIDA DEL PROGRAMA               *
000190******************************************************************
000200 01  WKS-FECHA-EJECUCION-GRP.
000210     02  WKS-FECHA-CORRIDA         PIC 9(08) VALUE ZEROES.
000220     02  WKS-HORA-CORRIDA          PIC 9(08) VALUE ZEROES.
000230     02  FILLER                    PIC X(04) VALUE SPACES.
000240 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-EJECUCION-GRP.
000250     02  WKS-ANIO-CORRIDA          PIC 9(04).
000260     02  WKS-MES-CORRIDA           PIC 9(02).
000270     02  WKS-DIA-CORRIDA           PIC 9(02).
000280     02  WKS-HORA-CORRIDA-R        PIC 9(08).
000290     02  FILLER                    PIC X(04).
000300******************************************************************
000310*           RECURSOS DE FILE-STATUS DE LOS 4 ARCHIVOS             *
000320*    NOTA: SIN CALL A RUTINA DE BITACORA DE ERRORES (DEBD1R00);    *
000330*    FUERA DEL ALCANCE DEL MOTOR ADAPTIVE SHIELD. EL FILE-STATUS   *
000340*    DE CADA ARCHIVO SE REPORTA POR DISPLAY DIRECTO, AL ESTILO DE  *
000350*    MIGRACFS, SIN LOS CAMPOS EXTENDIDOS FSE-/PROGRAMA/ARCHIVO/    *
000360*    ACCION/LLAVE QUE ESA RUTINA REQUERIA                         *
000370******************************************************************
000380 01  WKS-FS-STATUS.
000390     02  WKS-STATUS.
000400        04  FS-RLSPAR              PIC 9(02) VALUE ZEROES.
000410        04  FS-RLSPIN              PIC 9(02) VALUE ZEROES.
000420        04  FS-RLSDET              PIC 9(02) VALUE ZEROES.
000430        04  FS-RLSRPT              PIC 9(02) VALUE ZEROES.
000440        04  FILLER                 PIC X(08) VALUE SPACES.
000450******************************************************************
000460*                  ESTADO DE RIESGO DE LA SESION                 *
000470******************************************************************
000480 01  WKS-RIESGO-ESTADO.
000490*    EL GRUPO QUE VIAJA TIRADA A TIRADA: BANCA, RACHA, RESERVA      *
000500*    ZERO-BUFFER, DRAWDOWN MAXIMO Y LA BANDERA/RAZON DE PARADA      *
000510     02  WKS-BANCO-INICIAL         PIC S9(08)V99 VALUE ZEROES.
000520     02  WKS-BANCO-ACTUAL          PIC S9(08)V99 VALUE ZEROES.
000530*    SIGNADA PARA ADMITIR ENTRADA INVALIDA (NEGATIVA) SIN TRUNCAR;  *
000540*    LA GUARDA DE CALCULAR-APUESTA LA RECHAZA SI QUEDA <= 0         *
000550     02  WKS-APUESTA-BASE          PIC S9(05)V99 VALUE ZEROES.
000560     02  WKS-RACHA-PERDIDAS        PIC S9(03) COMP VALUE ZERO.
000570     02  WKS-ZBUFFER-ACTUAL        PIC S9(07)V99 VALUE ZEROES.
000580     02  WKS-DRAWDOWN-MAXIMO       PIC 9(08)V99 VALUE ZEROES.
000590     02  WKS-STOP-ACTIVO           PIC X(01) VALUE 'N'.
000600        88  HAY-PARADA-ACTIVA               VALUE 'S'.
000610     02  WKS-RAZON-PARADA          PIC X(20) VALUE SPACES.
000620     02  FILLER                    PIC X(10) VALUE SPACES.
000630******************************************************************
000640*     VENTANA MOVIL DE LOS ULTIMOS 50 RESULTADOS (1=CERO)         *
000650*     SE GUARDA COMO CADENA Y SE REDEFINE COMO TABLA, IGUAL A     *
000660*     COMO SE ARMA LA TABLA-DIAS EN EL CIERRE DE MORA             *
000670******************************************************************
000680 01  WKS-VENTANA-CEROS-GRP.
000690     02  WKS-VENTANA-CEROS-STR     PIC 9(50) VALUE ZEROES.
000700 01  WKS-VENTANA-CEROS-TAB REDEFINES WKS-VENTANA-CEROS-GRP.
000710     02  WKS-VENTANA-CEROS-TB      PIC 9(01) OCCURS 50 TIMES.
000720 01  WKS-VENTANA-CONTROL.
000730     02  WKS-VENTANA-PUNTERO       PIC 9(02) COMP VALUE 1.
000740     02  WKS-VENTANA-TOTAL         PIC 9(02) COMP VALUE ZERO.
000750     02  FILLER                    PIC X(06) VALUE SPACES.
000760******************************************************************
000770*     TABLA DE FIBONACCI (K=0 A K=20), SE CONSTRUYE UNA SOLA VEZ  *
000780******************************************************************
000790 01  WKS-TABLA-FIBONACCI.
000800*    SE CONSTRUYE UNA SOLA VEZ, ANTES DEL CICLO DE TIRADAS (VER     *
000810*    CONSTRUIR-TABLA-FIBONACCI EN RLSHIELD); FIB(0)=FIB(1)=1 POR    *
000820*    DEFINICION, DE AHI EN ADELANTE CADA VALOR ES SUMA DE LOS DOS   *
000830*    ANTERIORES                                                     *
000840     02  WKS-FIB-VALOR             PIC 9(05) COMP OCCURS 21 TIMES.
000850 01  WKS-FIB-CONSTRUIDA            PIC X(01) VALUE 'N'.
000860     88  FIB-YA-CONSTRUIDA                   VALUE 'S'.
000870******************************************************************
000880*     NUMEROS ROJOS DE LA RULETA EUROPEA (TABLA SEMBRADA)         *
000890******************************************************************
000900 01  WKS-TABLA-ROJOS.
000910     02  FILLER  PIC X(36) VALUE '010305070912141618192123252730323436'.
000920 01  WKS-TABLA-ROJOS-R REDEFINES WKS-TABLA-ROJOS.
000930*    LOS 18 NUMEROS ROJOS DE LA RULETA EUROPEA, FIJOS POR REGLAMENTO*
000940*    DEL JUEGO; EL RESTO (SIN CONTAR EL CERO) SON NEGROS            *
000950     02  WKS-NUM-ROJO              PIC 9(02) OCCURS 18 TIMES.
000960******************************************************************
000970*     TABLA DE ANALITICA: ETIQUETA + PROBABILIDAD TEORICA, LA     *
000980*     SIEMBRA SE HACE POR FILLER+REDEFINES (13 CATEGORIAS)        *
000990******************************************************************
001000 01  WKS-ANALITICA-SEED.
001010     02  FILLER  PIC X(15) VALUE 'RED       04865'.
001020     02  FILLER  PIC X(15) VALUE 'BLACK     04865'.
001030     02  FILLER  PIC X(15) VALUE 'EVEN      04865'.
001040     02  FILLER  PIC X(15) VALUE 'ODD       04865'.
001050     02  FILLER  PIC X(15) VALUE 'LOW       04865'.
001060     02  FILLER  PIC X(15) VALUE 'HIGH      04865'.
001070     02  FILLER  PIC X(15) VALUE 'ZERO      00270'.
001080     02  FILLER  PIC X(15) VALUE 'DOZEN-1   03243'.
001090     02  FILLER  PIC X(15) VALUE 'DOZEN-2   03243'.
001100     02  FILLER  PIC X(15) VALUE 'DOZEN-3   03243'.
001110     02  FILLER  PIC X(15) VALUE 'COLUMN-1  03243'.
001120     02  FILLER  PIC X(15) VALUE 'COLUMN-2  03243'.
001130     02  FILLER  PIC X(15) VALUE 'COLUMN-3  03243'.
001140 01  WKS-TABLA-ANALITICA REDEFINES WKS-ANALITICA-SEED.
001150*    LAS PROBABILIDADES TEORICAS SON LAS DE LA RULETA EUROPEA DE 37 *
001160*    CASILLAS (1 CERO + 36 NUMEROS); NO CAMBIAN DE SESION A SESION  *
001170     02  WKS-ANALITICA-FILA OCCURS 13 TIMES INDEXED BY WKS-ANX.
001180        04  WKS-ANA-ETIQUETA       PIC X(10).
001190        04  WKS-ANA-TEORICA        PIC 9(01)V9(04).
001200******************************************************************
001210*     CONTADORES DE ANALITICA (PARALELOS A LA TABLA ANTERIOR,     *
001220*     MISMO SUBINDICE 1..13)                                      *
001230******************************************************************
001240 01  WKS-ANALITICA-CONTADORES.
001250     02  WKS-ANALITICA-CTA-FILA OCCURS 13 TIMES INDEXED BY WKS-ACX.
001260        04  WKS-ANA-CONTEO         PIC 9(06) COMP.
001270        04  WKS-ANA-FRECUENCIA     PIC 9(01)V9(04).
001280        04  WKS-ANA-DESVIACION     PIC S9(01)V9(04).
001290******************************************************************
001300*     HISTORICO DE TIRADAS CONSUMIDAS, PARA RACHAS SIN EVENTO      *
001310******************************************************************
001320 01  WKS-HISTORIAL-SPINES.
001330*    EL TOPE DE 2000 CUBRE LAS SESIONES DE PRUEBA EN VIVO MAS LARGAS*
001340*    REPORTADAS POR RIESGOS (VER BITACORA, TICKET 231190-02)        *
001350     02  WKS-HIST-MAX              PIC 9(04) COMP VALUE 2000.
001360     02  WKS-HIST-TOTAL            PIC 9(04) COMP VALUE ZERO.
001370     02  WKS-HIST-FILA OCCURS 2000 TIMES INDEXED BY WKS-HX.
001380        04  WKS-HIST-ES-ROJO       PIC X(01).
001390        04  WKS-HIST-ES-CERO       PIC X(01).
001400******************************************************************
001410*     ESTADISTICAS ACUMULADAS DE LA SESION                        *
001420******************************************************************
001430 01  WKS-ESTADISTICAS-SESION.
001440     02  WKS-TOTAL-SPINS           PIC 9(06) COMP VALUE ZERO.
001450     02  WKS-TOTAL-GANADAS         PIC 9(06) COMP VALUE ZERO.
001460     02  WKS-TOTAL-PERDIDAS        PIC 9(06) COMP VALUE ZERO.
001470     02  WKS-TOTAL-CEROS           PIC 9(06) COMP VALUE ZERO.
001480     02  WKS-RACHA-MAXIMA          PIC 9(03) COMP VALUE ZERO.
001490     02  WKS-ZB-ACUMULADO          PIC 9(07)V99 VALUE ZEROES.
001500     02  WKS-ZB-GASTADO            PIC 9(07)V99 VALUE ZEROES.
001510     02  WKS-BANCO-FINAL           PIC S9(08)V99 VALUE ZEROES.
001520     02  WKS-GANANCIA-PERDIDA      PIC S9(08)V99 VALUE ZEROES.
001530     02  WKS-ROI-PORCENTAJE        PIC S9(04)V99 VALUE ZEROES.
001540     02  FILLER                    PIC X(08) VALUE SPACES.
001550******************************************************************
001560*     CAMPOS DE TRABAJO DEL MOTOR DE APUESTA ADAPTIVE SHIELD      *
001570******************************************************************
001580 01  WKS-CALCULOS-APUESTA.
001590*    CAMPOS DE TRABAJO, SIN VALOR ENTRE TIRADAS, USADOS POR         *
001600*    CALCULAR-APUESTA/LIQUIDAR-APUESTA/ACTUALIZAR-RIESGO; NINGUNO   *
001610*    DE ESTOS SE IMPRIME DIRECTO, SON INSUMO DE SD-/WKS-RP-         *
001620     02  WKS-FIB-K                 PIC 9(02) COMP VALUE ZERO.
001630     02  WKS-FIB-SELECCIONADO      PIC 9(05) COMP VALUE ZERO.
001640     02  WKS-BUFFER-FACTOR         PIC 9(01)V9(04) VALUE ZEROES.
001650     02  WKS-RISK-INDEX            PIC 9(01)V9(04) VALUE ZEROES.
001660     02  WKS-PRODUCTO-INTER        PIC S9(09)V9(04) VALUE ZEROES.
001670     02  WKS-APUESTA-CALCULADA     PIC S9(07)V99 VALUE ZEROES.
001680     02  WKS-GANANCIA-NETA         PIC S9(07)V99 VALUE ZEROES.
001690     02  WKS-COMPENSACION          PIC S9(07)V99 VALUE ZEROES.
001700*    ESTOS DOS CONGELAN LA RACHA Y LA VENTANA DE CEROS ANTES DE     *
001710*    LIQUIDAR, PARA QUE EL DETALLE Y LA FORMULA REPORTEN EL RIESGO  *
001720*    VIGENTE ANTES DE LA TIRADA, NO EL YA ACTUALIZADO               *
001730     02  WKS-STREAK-ANTES          PIC 9(03) VALUE ZERO.
001740     02  WKS-ZCOUNT-ANTES          PIC 9(02) VALUE ZERO.
001750     02  WKS-ZB-MONTO              PIC S9(07)V99 VALUE ZEROES.
001760     02  WKS-DRAWDOWN-RATIO        PIC S9(01)V9(04) VALUE ZEROES.
001770     02  WKS-DRAWDOWN-ACTUAL       PIC S9(08)V99 VALUE ZEROES.
001780     02  FILLER                    PIC X(04) VALUE SPACES.
001790******************************************************************
001800*     CLASIFICACION DEL NUMERO DE LA TIRADA ACTUAL                *
001810******************************************************************
001820 01  WKS-CLASIFICACION.
001830*    BANDERAS Y CAMPOS DE LA TIRADA ACTUAL UNICAMENTE; SE           *
001840*    REINICIAN EN CADA TIRADA DESDE CLASIFICAR-NUMERO               *
001850     02  WKS-ES-ROJO               PIC X(01) VALUE 'N'.
001860        88  ES-ROJO                          VALUE 'S'.
001870     02  WKS-ES-CERO               PIC X(01) VALUE 'N'.
001880        88  ES-CERO                          VALUE 'S'.
001890     02  WKS-ES-PAR                PIC X(01) VALUE 'N'.
001900        88  ES-PAR                           VALUE 'S'.
001910     02  WKS-ES-BAJO               PIC X(01) VALUE 'N'.
001920        88  ES-BAJO                          VALUE 'S'.
001930     02  WKS-DOCENA                PIC 9(01) VALUE ZERO.
001940     02  WKS-COLUMNA               PIC 9(01) VALUE ZERO.
001950     02  FILLER                    PIC X(05) VALUE SPACES.
001960******************************************************************
001970*     INTERRUPTORES Y CONTADORES INDEPENDIENTES                  *
001980******************************************************************
001990*    SWITCH DE FIN DE ARCHIVO DE RLSPIN, INDEPENDIENTE DE LA        *
002000*    BANDERA DE PARADA AUTOMATICA (WKS-STOP-ACTIVO)                 *
002010 77  WKS-FIN-SPINES                PIC X(01) VALUE 'N'.
002020     88  NO-HAY-MAS-SPINES                   VALUE 'S'.
002030*    WKS-I Y WKS-J SON INDICES/CONTADORES DE USO GENERAL,           *
002040*    COMPARTIDOS POR VARIOS PARRAFOS; NO CONSERVAN VALOR ENTRE      *
002050*    UN PARRAFO Y OTRO                                              *
002060 77  WKS-I                         PIC 9(04) COMP VALUE ZERO.
002070 77  WKS-J                         PIC 9(04) COMP VALUE ZERO.
002080 77  WKS-NUMERO-TIRADA             PIC 9(02) VALUE ZERO.
002090******************************************************************
002100*     RENGLONES DE IMPRESION DEL REPORTE RESUMEN, ARMADOS AQUI EN *
002110*     WORKING-STORAGE Y TRASLADADOS A RLRP-LINEA-SALIDA ANTES DE  *
002120*     CADA WRITE (VER RLSRPT)                                     *
002130******************************************************************
002140 01  WKS-RP-ENCAB1.
002150     02  WKS-RP-E1-TITULO          PIC X(50) VALUE SPACES.
002160     02  WKS-RP-E1-SESION-LIT      PIC X(14) VALUE SPACES.
002170     02  WKS-RP-E1-SESION          PIC 9(06) VALUE ZEROES.
002180     02  FILLER                    PIC X(30) VALUE SPACES.
002190 01  WKS-RP-ENCAB2.
002200     02  WKS-RP-E2-ETIQUETA-1      PIC X(20) VALUE SPACES.
002210     02  WKS-RP-E2-BANCA           PIC Z,ZZZ,ZZ9.99.
002220     02  FILLER                    PIC X(06) VALUE SPACES.
002230     02  WKS-RP-E2-ETIQUETA-2      PIC X(20) VALUE SPACES.
002240     02  WKS-RP-E2-APUESTA         PIC ZZ,ZZ9.99.
002250     02  FILLER                    PIC X(33) VALUE SPACES.
002260 01  WKS-RP-TITULO.
002270     02  WKS-RP-TI-TEXTO           PIC X(100) VALUE SPACES.
002280 01  WKS-RP-TRAZO.
002290     02  WKS-RP-T-GUIONES          PIC X(100) VALUE ALL '-'.
002300******************************************************************
002310*     RENGLON GENERICO DE ESTADISTICA (ETIQUETA + UNA DE VARIAS   *
002320*     VISTAS EDITADAS SEGUN EL DATO; LAS NO USADAS QUEDAN EN      *
002330*     BLANCO POR SUPRESION DE CEROS)                              *
002340******************************************************************
002350 01  WKS-RP-ESTAD.
002360     02  WKS-RP-ES-ETIQUETA        PIC X(35) VALUE SPACES.
002370     02  WKS-RP-ES-VALOR-N         PIC Z,ZZZ,ZZ9.
002380     02  WKS-RP-ES-VALOR-S         PIC -Z,ZZZ,ZZ9.99.
002390     02  WKS-RP-ES-VALOR-PCT       PIC -Z,ZZ9.99.
002400     02  WKS-RP-ES-VALOR-X         PIC X(20) VALUE SPACES.
002410     02  FILLER                    PIC X(14) VALUE SPACES.
002420******************************************************************
002430*     RENGLON DE DETALLE DE ANALITICA POR CATEGORIA               *
002440******************************************************************
002450 01  WKS-RP-ANALITICA.
002460     02  WKS-RP-AN-ETIQUETA        PIC X(12) VALUE SPACES.
002470     02  FILLER                    PIC X(02) VALUE SPACES.
002480     02  WKS-RP-AN-CONTEO          PIC ZZZ,ZZ9.
002490     02  FILLER                    PIC X(03) VALUE SPACES.
002500     02  WKS-RP-AN-FRECUENCIA      PIC Z.9999.
002510     02  FILLER                    PIC X(03) VALUE SPACES.
002520     02  WKS-RP-AN-TEORICA         PIC Z.9999.
002530     02  FILLER                    PIC X(03) VALUE SPACES.
002540     02  WKS-RP-AN-DESVIACION      PIC -Z.9999.
002550     02  FILLER                    PIC X(51) VALUE SPACES.
002560******************************************************************
002570*     RACHA SIN EVENTO (TIRADAS DESDE LA ULTIMA VEZ QUE SALIO     *
002580*     ROJO / CERO), CALCULADA SOBRE EL HISTORICO AL FINAL         *
002590******************************************************************
002600 77  WKS-RACHA-SIN-ROJO            PIC 9(04) COMP VALUE ZERO.
002610 77  WKS-RACHA-SIN-CERO            PIC 9(04) COMP VALUE ZERO.
002620 77  WKS-ROJO-ENCONTRADO           PIC X(01) VALUE 'N'.
002630     88  SI-ROJO-ENCONTRADO                  VALUE 'S'.
002640 77  WKS-CERO-ENCONTRADO           PIC X(01) VALUE 'N'.
002650     88  SI-CERO-ENCONTRADO                  VALUE 'S'.
