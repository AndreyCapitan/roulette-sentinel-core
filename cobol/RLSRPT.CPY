000010******************************************************************
000020*    COPY       : RLSRPT                                         *
000030*    APLICACION : RULETA EUROPEA / ADAPTIVE SHIELD                *
000040*    DESCRIPCION: AREA DE SALIDA DEL REPORTE RESUMEN DE SESION.   *
000050*               : UN SOLO RENGLON FISICO; LAS DISTINTAS VISTAS DE *
000060*               : ENCABEZADO, ESTADISTICA Y ANALITICA SE ARMAN EN *
000070*               : WORKING-STORAGE (WKS-RP-...) Y SE TRASLADAN AQUI*
000080*               : ANTES DE CADA WRITE, PARA NO PISAR UNA VISTA    *
000090*               : CON OTRA DENTRO DEL MISMO AREA DE ARCHIVO       *
000100*    FECHA       PROGRAMADOR      BPM/RATIONAL   DESCRIPCION      *
000110*    ----------  ---------------  -------------  ---------------- *
000120*    04/03/2024  J.CASTILLO (JCC) 231190         VERSION INICIAL  *
000130*    22/05/2024  M.ORDONEZ  (MOR) 231190-01      SE QUITAN LAS    *
000140*               : VISTAS MULTIPLES DEL FD; SE DEJA UN SOLO        *
000150*               : RENGLON DE SALIDA (REPORTADO ERROR DE TRAZO     *
000160*               : SOBRESCRITO POR EL ENCABEZADO EN PRUEBAS)       *
000170******************************************************************
000180 01  RLRP-LINEA-SALIDA             PIC X(100).
