000010******************************************************************
000020* FECHA       : 04/03/2024                                       *
000030* PROGRAMADOR : JULIO CESAR CASTILLO (JCC)                       *
000040* APLICACION  : RULETA EUROPEA / ADAPTIVE SHIELD                 *
000050* PROGRAMA    : RLSHIELD                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : LEE EL PARAMETRO DE SESION Y EL HISTORICO DE     *
000080*             : TIRADAS DE UNA MESA DE RULETA EUROPEA, APLICA    *
000090*             : LA ESTRATEGIA ADAPTIVE SHIELD (FIBONACCI         *
000100*             : ESCALADO POR RACHA Y POR VENTANA DE CEROS),      *
000110*             : VIGILA EL RIESGO (DRAWDOWN Y PARADA AUTOMATICA)  *
000120*             : Y PRODUCE EL DETALLE POR TIRADA Y EL REPORTE     *
000130*             : RESUMEN CON LA ANALITICA DE DESVIACIONES         *
000140* ARCHIVOS    : RLSPAR, RLSPIN, RLSDET, RLSRPT                   *
000150* ACCION (ES) : P=PROCESAR SESION                                *
000160* INSTALADO   : 04/03/2024                                       *
000170* BPM/RATIONAL: 231190                                           *
000180* NOMBRE      : MOTOR ADAPTIVE SHIELD DE RULETA EUROPEA          *
000190* DESCRIPCION : PROYECTO                                         *
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    RLSHIELD.
000230 AUTHOR.        J.CASTILLO.
000240 INSTALLATION.  DEPARTAMENTO DE RIESGOS DE MESA.
000250 DATE-WRITTEN.  04/03/2024.
000260 DATE-COMPILED.
000270 SECURITY.      USO INTERNO - DEPARTAMENTO DE RIESGOS DE MESA.
000280******************************************************************
000290*    BITACORA DE CAMBIOS                                         *
000300*    FECHA       PROGRAMADOR      BPM/RATIONAL   DESCRIPCION      *
000310*    ----------  ---------------  -------------  ---------------- *
000320*    04/03/2024  J.CASTILLO (JCC) 231190         VERSION INICIAL  *
000330*               : DEL SIMULADOR ADAPTIVE SHIELD PARA LA MESA DE   *
000340*               : RULETA EUROPEA                                  *
000350*    22/05/2024  M.ORDONEZ  (MOR) 231190-01      SE AGREGA LA     *
000360*               : ANALITICA DE DESVIACION POR CATEGORIA Y SE      *
000370*               : CORRIGE EL REPORTE PARA USAR UN SOLO RENGLON    *
000380*               : FISICO POR FD (VER CAMBIO EN RLSRPT)            *
000390*    30/08/2024  J.CASTILLO (JCC) 231190-02      SE AMPLIA EL     *
000400*               : HISTORICO DE TIRADAS A 2000 POSICIONES Y SE     *
000410*               : AGREGAN LAS RACHAS SIN EVENTO (ROJO / CERO)     *
000420*               : AL PIE DEL REPORTE, A PETICION DE RIESGOS       *
000430*    14/01/2025  M.ORDONEZ  (MOR) 231190-03      REVISION Y2K+25  *
000440*               : SE CONFIRMA QUE WKS-FECHA-EJECUCION-GRP MANEJA  *
000450*               : ANIO DE 4 DIGITOS; SIN CAMBIOS DE LOGICA        *
000460*    09/06/2025  J.CASTILLO (JCC) 231190-04      SE AJUSTA LA     *
000470*               : PARADA AUTOMATICA PARA QUE TAMBIEN CONSIDERE EL *
000480*               : DRAWDOWN MAXIMO SOBRE LA BANCA INICIAL          *
000490*    04/08/2026  J.CASTILLO (JCC) 231190-05      DOS CORRECCIONES *
000500*               : REPORTADAS POR AUDITORIA: (1) LA TABLA DE       *
000510*               : FIBONACCI SEMBRABA FIB(0) EN CERO Y DEJABA LA    *
000520*               : APUESTA EN 0.00 EN LA PRIMERA TIRADA DE CADA     *
000530*               : RACHA NUEVA; (2) EL CIERRE POR FIN DE HISTORICO  *
000540*               : NO ACTIVABA EL INDICADOR DE PARADA Y EL REPORTE  *
000550*               : NUNCA MOSTRABA LA RAZON END-OF-FILE              *
000560*    10/08/2026  J.CASTILLO (JCC) 231190-06      AUDITORIA DE      *
000570*               : CODIGO: SE QUITA EL CALL A DEBD1R00 Y SUS CAMPOS *
000580*               : DE BITACORA (FSE-/PROGRAMA/ARCHIVO/ACCION/LLAVE) *
000590*               : QUE NUNCA SE USABAN SIN ESA RUTINA; EL FILE-     *
000600*               : STATUS AHORA SE REPORTA POR DISPLAY DIRECTO, AL  *
000610*               : ESTILO DE MIGRACFS, CON COMPARACION NUMERICA     *
000620*               : CONTRA FS-X EN VEZ DE LITERAL '00'                *
000630******************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-370.
000670 OBJECT-COMPUTER. IBM-370.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT RLSPAR ASSIGN  TO RLSPAR
000730            ORGANIZATION   IS LINE SEQUENTIAL
000740            FILE STATUS    IS FS-RLSPAR.
000750     SELECT RLSPIN ASSIGN  TO RLSPIN
000760            ORGANIZATION   IS LINE SEQUENTIAL
000770            FILE STATUS    IS FS-RLSPIN.
000780     SELECT RLSDET ASSIGN  TO RLSDET
000790            ORGANIZATION   IS LINE SEQUENTIAL
000800            FILE STATUS    IS FS-RLSDET.
000810     SELECT RLSRPT ASSIGN  TO RLSRPT
000820            ORGANIZATION   IS LINE SEQUENTIAL
000830            FILE STATUS    IS FS-RLSRPT.
000840 DATA DIVISION.
000850 FILE SECTION.
000860*1 -->PARAMETRO DE LA SESION DE RULETA A EVALUAR
000870 FD  RLSPAR.
000880     COPY RLSPAR.
000890*2 -->HISTORICO DE TIRADAS DE LA MESA
000900 FD  RLSPIN.
000910     COPY RLSPIN.
000920*3 -->DETALLE DE TIRADA CON EL RESULTADO DEL MOTOR ADAPTIVE SHIELD
000930 FD  RLSDET.
000940     COPY RLSDET.
000950*4 -->REPORTE RESUMEN DE LA SESION Y ANALITICA DE DESVIACIONES
000960 FD  RLSRPT.
000970     COPY RLSRPT.
000980 WORKING-STORAGE SECTION.
000990     COPY RLSWRK.
001000 PROCEDURE DIVISION.
001010******************************************************************
001020*    PARRAFO PRINCIPAL                                           *
001030******************************************************************
001040 000-MAIN SECTION.
001050*    EL ORDEN DE LOS 9 PERFORM DE ESTE PARRAFO ES EL CONTRATO DEL   *
001060*    FLUJO BATCH COMPLETO: ABRIR, LEER PARAMETRO, ARRANCAR ESTADO,  *
001070*    CONSTRUIR LA TABLA DE FIBONACCI UNA SOLA VEZ, LEER LA PRIMERA  *
001080*    TIRADA, PROCESAR EN CICLO, CERRAR RESULTADOS, ANALITICA,       *
001090*    RACHAS SIN EVENTO, REPORTE Y CIERRE DE ARCHIVOS, EN ESE ORDEN  *
001100*    EL CICLO DE TIRADAS TERMINA CUANDO SE AGOTA EL HISTORICO O     *
001110*    CUANDO SE ACTIVA CUALQUIERA DE LAS PARADAS AUTOMATICAS DE      *
001120*    RIESGO; LA ANALITICA Y EL REPORTE CORREN UNA SOLA VEZ AL FINAL *
001130*    CADA PARRAFO DE ESTE CICLO CORRESPONDE A UNA COLUMNA DE LA     *
001140*    TABLA 'BATCH FLOW' DEL ANALISIS DE RIESGOS: ABRIR, LEER        *
001150*    PARAMETRO, ARRANCAR ESTADO, CONSTRUIR FIBONACCI Y LUEGO EL     *
001160*    CICLO DE TIRADAS PROPIAMENTE DICHO                             *
001170     PERFORM ABRIR-ARCHIVOS
001180     PERFORM LEER-PARAMETRO-SESION
001190     PERFORM INICIALIZAR-ESTADO-RIESGO
001200     PERFORM CONSTRUIR-TABLA-FIBONACCI
001210     PERFORM LEER-SIGUIENTE-SPIN
001220     PERFORM PROCESAR-SPIN
001230        UNTIL NO-HAY-MAS-SPINES
001240           OR HAY-PARADA-ACTIVA
001250     PERFORM CALCULAR-RESULTADOS-FINALES
001260     PERFORM CALCULAR-ANALITICA
001270     PERFORM CALCULAR-RACHA-SIN-EVENTO
001280     PERFORM IMPRIMIR-REPORTE
001290     PERFORM CERRAR-ARCHIVOS
001300     STOP RUN.
001310 000-MAIN-E. EXIT.
001320******************************************************************
001330*    APERTURA DE LOS 4 ARCHIVOS DE LA CORRIDA                    *
001340******************************************************************
001350 ABRIR-ARCHIVOS SECTION.
001360*    04/08/2026 (JCC) 231190-05 SE QUITA EL CALL A DEBD1R00 Y SUS     *
001370*    CAMPOS DE BITACORA (FUERA DEL ALCANCE DE ESTE MOTOR); EL          *
001380*    FILE-STATUS SE REPORTA POR DISPLAY DIRECTO, COMO EN MIGRACFS      *
001390*    RLSPAR: PARAMETRO DE LA SESION (1 SOLO RENGLON)                *
001400     OPEN INPUT  RLSPAR
001410     IF FS-RLSPAR NOT = 0
001420        DISPLAY 'RLSHIELD - ERROR AL ABRIR RLSPAR  FS=' FS-RLSPAR
001430        STOP RUN
001440     END-IF
001450*    RLSPIN: HISTORICO DE TIRADAS DE LA MESA, EN ORDEN DE OCURRENCIA*
001460     OPEN INPUT  RLSPIN
001470     IF FS-RLSPIN NOT = 0
001480        DISPLAY 'RLSHIELD - ERROR AL ABRIR RLSPIN  FS=' FS-RLSPIN
001490        STOP RUN
001500     END-IF
001510*    RLSDET: DETALLE POR TIRADA QUE PRODUCE ESTE MOTOR (SALIDA)     *
001520     OPEN OUTPUT RLSDET
001530     IF FS-RLSDET NOT = 0
001540        DISPLAY 'RLSHIELD - ERROR AL ABRIR RLSDET  FS=' FS-RLSDET
001550        STOP RUN
001560     END-IF
001570*    RLSRPT: REPORTE RESUMEN + ANALITICA DE LA SESION (SALIDA)      *
001580     OPEN OUTPUT RLSRPT
001590     IF FS-RLSRPT NOT = 0
001600        DISPLAY 'RLSHIELD - ERROR AL ABRIR RLSRPT  FS=' FS-RLSRPT
001610        STOP RUN
001620     END-IF.
001630 ABRIR-ARCHIVOS-E. EXIT.
001640******************************************************************
001650*    LECTURA DEL UNICO RENGLON DE PARAMETRO DE LA SESION         *
001660******************************************************************
001670 LEER-PARAMETRO-SESION SECTION.
001680*    EL ARCHIVO RLSPAR TRAE SIEMPRE UN SOLO RENGLON; SI VIENE       *
001690*    VACIO NO HAY SESION QUE EVALUAR Y EL PROGRAMA NO PUEDE         *
001700*    CONTINUAR (NO EXISTEN VALORES POR DEFECTO PARA BANCA NI        *
001710*    APUESTA BASE)                                                  *
001720     READ RLSPAR
001730        AT END
001740           DISPLAY 'RLSHIELD - RLSPAR SIN REGISTRO DE PARAMETRO'
001750           STOP RUN
001760     END-READ.
001770 LEER-PARAMETRO-SESION-E. EXIT.
001780******************************************************************
001790*    ARRANQUE DEL ESTADO DE RIESGO A PARTIR DEL PARAMETRO LEIDO  *
001800******************************************************************
001810 INICIALIZAR-ESTADO-RIESGO SECTION.
001820*    LA BANCA, LA RACHA, LA VENTANA DE CEROS Y EL ZERO-BUFFER       *
001830*    ARRANCAN LIMPIOS EN CADA CORRIDA; NO HAY ESTADO RESIDUAL       *
001840*    DE UNA SESION ANTERIOR                                        *
001850*    WKS-BANCO-INICIAL QUEDA FIJO PARA TODA LA CORRIDA; SIRVE DE    *
001860*    REFERENCIA PARA EL DRAWDOWN Y EL CALCULO DE ROI AL CIERRE      *
001870     MOVE SP-INITIAL-BANK      TO WKS-BANCO-INICIAL
001880     MOVE SP-INITIAL-BANK      TO WKS-BANCO-ACTUAL
001890     MOVE SP-BASE-BET          TO WKS-APUESTA-BASE
001900     MOVE ZERO                 TO WKS-RACHA-PERDIDAS
001910     MOVE ZERO                 TO WKS-ZBUFFER-ACTUAL
001920     MOVE ZERO                 TO WKS-DRAWDOWN-MAXIMO
001930     MOVE 'N'                  TO WKS-STOP-ACTIVO
001940     MOVE SPACES                TO WKS-RAZON-PARADA
001950*    LA VENTANA DE CEROS Y SU PUNTERO ARRANCAN EN LA CASILLA 1;     *
001960*    EL TOTAL DE CEROS EN VENTANA EMPIEZA EN 0 PORQUE AUN NO SE     *
001970*    HA LEIDO NINGUNA TIRADA                                        *
001980     MOVE ZERO                 TO WKS-VENTANA-CEROS-STR
001990     MOVE 1                     TO WKS-VENTANA-PUNTERO
002000     MOVE ZERO                 TO WKS-VENTANA-TOTAL
002010     MOVE ZERO                 TO WKS-HIST-TOTAL
002020     MOVE ZERO                 TO WKS-TOTAL-SPINS
002030     MOVE ZERO                 TO WKS-TOTAL-GANADAS
002040     MOVE ZERO                 TO WKS-TOTAL-PERDIDAS
002050     MOVE ZERO                 TO WKS-TOTAL-CEROS
002060     MOVE ZERO                 TO WKS-RACHA-MAXIMA
002070     MOVE ZERO                 TO WKS-ZB-ACUMULADO
002080     MOVE ZERO                 TO WKS-ZB-GASTADO
002090*    LOS 13 RENGLONES DE LA TABLA DE ANALITICA (WKS-ANA-*) SE       *
002100*    LIMPIAN UNO POR UNO ANTES DE EMPEZAR A CONTAR; LA ETIQUETA Y   *
002110*    LA FRECUENCIA TEORICA YA VIENEN CARGADAS POR VALUE DESDE       *
002120*    WORKING-STORAGE Y NO SE TOCAN AQUI                             *
002130     PERFORM INICIALIZAR-CONTADORES-ANALITICA
002140        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 13
002150     ACCEPT WKS-FECHA-CORRIDA FROM DATE
002160     ACCEPT WKS-HORA-CORRIDA  FROM TIME.
002170 INICIALIZAR-ESTADO-RIESGO-E. EXIT.
002180 INICIALIZAR-CONTADORES-ANALITICA SECTION.
002190*    PARRAFO AUXILIAR, LLAMADO UNA VEZ POR CADA UNA DE LAS 13       *
002200*    CATEGORIAS DESDE EL PERFORM VARYING DE ARRIBA; NO TOCA LA      *
002210*    ETIQUETA NI LA FRECUENCIA TEORICA, QUE YA VIENEN POR VALUE     *
002220     MOVE ZERO TO WKS-ANA-CONTEO (WKS-I)
002230     MOVE ZERO TO WKS-ANA-FRECUENCIA (WKS-I)
002240     MOVE ZERO TO WKS-ANA-DESVIACION (WKS-I).
002250 INICIALIZAR-CONTADORES-ANALITICA-E. EXIT.
002260******************************************************************
002270*    TABLA DE FIBONACCI (INDICE 1 = FIB(0), INDICE K+1 = FIB(K))  *
002280*    FIB(0)=FIB(1)=FIB(2)=1 POR DEFINICION; DE AHI EN ADELANTE     *
002290*    FIB(K)=FIB(K-1)+FIB(K-2). SE CONSTRUYE UNA SOLA VEZ AL        *
002300*    INICIO DE LA CORRIDA                                         *
002310*    04/08/2026  J.CASTILLO (JCC) 231190-05      SE CORRIGE LA    *
002320*               : SIEMBRA: FIB(0) QUEDABA EN CERO Y LA PRIMERA    *
002330*               : TIRADA DE CADA RACHA NUEVA APOSTABA SIEMPRE 0   *
002340******************************************************************
002350 CONSTRUIR-TABLA-FIBONACCI SECTION.
002360     MOVE 1 TO WKS-FIB-VALOR (1)
002370     MOVE 1 TO WKS-FIB-VALOR (2)
002380     MOVE 1 TO WKS-FIB-VALOR (3)
002390     PERFORM CALCULAR-FIB-SIGUIENTE
002400        VARYING WKS-I FROM 4 BY 1 UNTIL WKS-I > 21
002410     MOVE 'S' TO WKS-FIB-CONSTRUIDA.
002420 CONSTRUIR-TABLA-FIBONACCI-E. EXIT.
002430 CALCULAR-FIB-SIGUIENTE SECTION.
002440*    FORMULA PURA DE FIBONACCI: CADA CASILLA ES LA SUMA DE LAS DOS  *
002450*    ANTERIORES; SE LLAMA DESDE CONSTRUIR-TABLA-FIBONACCI PARA LAS  *
002460*    CASILLAS 4 A 21 (FIB(3) EN ADELANTE), UNA SOLA VEZ POR CORRIDA *
002470     COMPUTE WKS-FIB-VALOR (WKS-I) =
002480             WKS-FIB-VALOR (WKS-I - 1) + WKS-FIB-VALOR (WKS-I - 2).
002490 CALCULAR-FIB-SIGUIENTE-E. EXIT.
002500******************************************************************
002510*    LECTURA DE LA SIGUIENTE TIRADA DEL HISTORICO                *
002520******************************************************************
002530 LEER-SIGUIENTE-SPIN SECTION.
002540*    NOT AT END MUEVE EL NUMERO LEIDO A WKS-NUMERO-TIRADA; AT END   *
002550*    SOLO PRENDE LA BANDERA DE FIN, SIN TOCAR EL NUMERO ANTERIOR    *
002560*    SIN RANDOMIZACION: EL MOTOR SOLO CONSUME LOS RESULTADOS QUE   *
002570*    YA VIENEN GRABADOS EN RLSPIN, EN EL ORDEN EN QUE OCURRIERON   *
002580     READ RLSPIN
002590        AT END
002600           MOVE 'S' TO WKS-FIN-SPINES
002610        NOT AT END
002620           MOVE SI-SPIN-NUMBER TO WKS-NUMERO-TIRADA
002630     END-READ.
002640 LEER-SIGUIENTE-SPIN-E. EXIT.
002650******************************************************************
002660*    PROCESO DE UNA TIRADA: CLASIFICAR, APOSTAR, LIQUIDAR,        *
002670*    ACTUALIZAR RIESGO, ESCRIBIR DETALLE Y VERIFICAR PARADA       *
002680******************************************************************
002690 PROCESAR-SPIN SECTION.
002700*    ESTE PARRAFO CORRE UNA VEZ POR TIRADA LEIDA, DESDE 000-MAIN,   *
002710*    HASTA QUE SE ACABEN LAS TIRADAS O SE ACTIVE UNA PARADA         *
002720*    STREAK-ANTES Y ZCOUNT-ANTES SE CONGELAN AQUI PORQUE EL         *
002730*    DETALLE Y LA FORMULA DE APUESTA USAN EL RIESGO VIGENTE ANTES   *
002740*    DE ESTA TIRADA, NO EL QUE QUEDA DESPUES DE LIQUIDAR             *
002750*    EL ORDEN DE LOS PASOS SIGUIENTES ES FIJO: PRIMERO SE SABE QUE  *
002760*    NUMERO SALIO Y DE QUE COLOR/PARIDAD/RANGO ES, RECIEN DESPUES   *
002770*    SE CALCULA CUANTO APOSTAR Y SE LIQUIDA                         *
002780     PERFORM CLASIFICAR-NUMERO
002790     MOVE WKS-RACHA-PERDIDAS TO WKS-STREAK-ANTES
002800     MOVE WKS-VENTANA-TOTAL  TO WKS-ZCOUNT-ANTES
002810     PERFORM CALCULAR-APUESTA
002820     PERFORM ACTUALIZAR-VENTANA-CEROS
002830*    WKS-TOTAL-SPINS CUENTA TODA TIRADA CONSUMIDA, CON O SIN        *
002840*    APUESTA; ES EL DENOMINADOR DE LA ANALITICA DE FRECUENCIAS      *
002850     ADD 1 TO WKS-TOTAL-SPINS
002860     IF ES-CERO
002870        ADD 1 TO WKS-TOTAL-CEROS
002880     END-IF
002890     MOVE ZERO TO WKS-GANANCIA-NETA
002900*    SI LA APUESTA CALCULADA QUEDO EN 0 (GUARDAS DE SANIDAD O       *
002910*    BANCA AGOTADA) LA TIRADA SE CONSUME IGUAL, PERO SIN LIQUIDAR,  *
002920*    SIN TOCAR EL RIESGO Y SIN EVALUAR PARADA POR ESTA TIRADA       *
002930     IF WKS-APUESTA-CALCULADA > ZERO
002940        PERFORM LIQUIDAR-APUESTA
002950        PERFORM ACTUALIZAR-RIESGO
002960        PERFORM ACTUALIZAR-ESTADISTICAS
002970        PERFORM VERIFICAR-PARADA
002980     END-IF
002990     PERFORM ESCRIBIR-DETALLE
003000     PERFORM ACUMULAR-ANALITICA
003010     PERFORM GUARDAR-HISTORIAL
003020     PERFORM LEER-SIGUIENTE-SPIN.
003030 PROCESAR-SPIN-E. EXIT.
003040******************************************************************
003050*    CLASIFICACION DEL NUMERO GANADOR DE LA TIRADA ACTUAL         *
003060******************************************************************
003070 CLASIFICAR-NUMERO SECTION.
003080*    LAS BANDERAS SE REINICIAN EN CADA TIRADA; EL CERO NO PASA     *
003090*    POR BUSCAR-ROJO NI CLASIFICAR-PARIDAD-RANGO, QUEDA SIN COLOR, *
003100*    SIN PARIDAD Y SIN RANGO/DOCENA/COLUMNA                        *
003110*    LAS 4 BANDERAS Y LOS 2 CAMPOS NUMERICOS DE ESTA CLASIFICACION  *
003120*    SE REINICIAN EN CADA TIRADA PORQUE WKS-ES-ROJO/WKS-ES-CERO/    *
003130*    WKS-ES-PAR/WKS-ES-BAJO/WKS-DOCENA/WKS-COLUMNA SON CAMPOS       *
003140*    UNICOS, NO UNA TABLA POR TIRADA                                *
003150     MOVE 'N' TO WKS-ES-ROJO
003160     MOVE 'N' TO WKS-ES-CERO
003170     MOVE 'N' TO WKS-ES-PAR
003180     MOVE 'N' TO WKS-ES-BAJO
003190     MOVE ZERO TO WKS-DOCENA
003200     MOVE ZERO TO WKS-COLUMNA
003210     IF WKS-NUMERO-TIRADA = ZERO
003220        MOVE 'S' TO WKS-ES-CERO
003230     ELSE
003240        PERFORM BUSCAR-ROJO
003250        PERFORM CLASIFICAR-PARIDAD-RANGO
003260     END-IF.
003270 CLASIFICAR-NUMERO-E. EXIT.
003280 BUSCAR-ROJO SECTION.
003290*    RECORRE LA TABLA DE 18 NUMEROS ROJOS (WKS-NUM-ROJO, CARGADA    *
003300*    POR VALUE EN RLSWRK) HASTA ENCONTRAR UNA COINCIDENCIA O        *
003310*    AGOTAR LAS 18 POSICIONES; SI NO HAY COINCIDENCIA EL NUMERO     *
003320*    QUEDA COMO NEGRO POR DEFECTO (NUNCA SE MARCA NEGRO APARTE)     *
003330     MOVE 'N' TO WKS-ROJO-ENCONTRADO
003340     PERFORM COMPARAR-ROJO
003350        VARYING WKS-J FROM 1 BY 1
003360        UNTIL WKS-J > 18 OR SI-ROJO-ENCONTRADO.
003370 BUSCAR-ROJO-E. EXIT.
003380 COMPARAR-ROJO SECTION.
003390*    COMPARA LA TIRADA ACTUAL CONTRA UNA POSICION DE LA TABLA DE   *
003400*    18 NUMEROS ROJOS (WKS-NUM-ROJO); SI CALZA, EL NUMERO ES ROJO  *
003410     IF WKS-NUMERO-TIRADA = WKS-NUM-ROJO (WKS-J)
003420        MOVE 'S' TO WKS-ES-ROJO
003430        MOVE 'S' TO WKS-ROJO-ENCONTRADO
003440     END-IF.
003450 COMPARAR-ROJO-E. EXIT.
003460*    PARIDAD (PAR/IMPAR), RANGO (BAJO 1-18 / ALTO 19-36), DOCENA   *
003470*    (1-12/13-24/25-36) Y COLUMNA (RESIDUO MOD 3) DEL NUMERO       *
003480*    GANADOR; SOLO SE LLAMA CUANDO EL NUMERO NO ES CERO            *
003490 CLASIFICAR-PARIDAD-RANGO SECTION.
003500*    WKS-I Y WKS-J SON CAMPOS DE USO GENERAL (COCIENTE/RESIDUO) QUE *
003510*    SE REUTILIZAN EN LAS TRES DIVISIONES DE ESTE PARRAFO; NO       *
003520*    GUARDAN VALOR ENTRE TIRADAS                                    *
003530     DIVIDE WKS-NUMERO-TIRADA BY 2 GIVING WKS-I
003540        REMAINDER WKS-J
003550     IF WKS-J = ZERO
003560        MOVE 'S' TO WKS-ES-PAR
003570     END-IF
003580     IF WKS-NUMERO-TIRADA < 19
003590        MOVE 'S' TO WKS-ES-BAJO
003600     END-IF
003610*    LA DOCENA ES EL COCIENTE ENTERO +1, SALVO RESIDUO CERO,      *
003620*    DONDE EL NUMERO CAE EN LA DOCENA ANTERIOR EXACTA              *
003630     DIVIDE WKS-NUMERO-TIRADA BY 12 GIVING WKS-I
003640        REMAINDER WKS-J
003650     IF WKS-J = ZERO
003660        MOVE WKS-I TO WKS-DOCENA
003670     ELSE
003680        COMPUTE WKS-DOCENA = WKS-I + 1
003690     END-IF
003700*    LA COLUMNA SE DERIVA DEL RESIDUO MOD 3: RESIDUO 0 = COLUMNA 3 *
003710     DIVIDE WKS-NUMERO-TIRADA BY 3 GIVING WKS-I
003720        REMAINDER WKS-J
003730     IF WKS-J = ZERO
003740        MOVE 3 TO WKS-COLUMNA
003750     ELSE
003760        MOVE WKS-J TO WKS-COLUMNA
003770     END-IF.
003780 CLASIFICAR-PARIDAD-RANGO-E. EXIT.
003790******************************************************************
003800*    CALCULO DE LA APUESTA ADAPTIVE SHIELD PARA ESTA TIRADA       *
003810*    APUESTA = (BASE * FIB(RACHA) * BUFFER-FACTOR) / RISK-INDEX   *
003820*    BUFFER-FACTOR = 1 - (CEROS-VENTANA / 50)                     *
003830*    RISK-INDEX    = 1 + (RACHA / 15)                             *
003840*    AMBOS SE DERIVAN DE LA RACHA Y LA VENTANA DE CEROS VIGENTES  *
003850*    ANTES DE ESTA TIRADA (WKS-STREAK-ANTES / WKS-ZCOUNT-ANTES)   *
003860******************************************************************
003870 CALCULAR-APUESTA SECTION.
003880*    LA RACHA SE TOPA EN 20 PORQUE LA TABLA DE FIBONACCI SOLO      *
003890*    LLEGA AL INDICE 21 (FIB(20)); EN LA PRACTICA NUNCA SE LLEGA   *
003900*    AHI PORQUE LA PARADA AUTOMATICA CORTA EN RACHA 15             *
003910     MOVE WKS-STREAK-ANTES TO WKS-FIB-K
003920     IF WKS-FIB-K > 20
003930*    LA GUARDA DE ARRIBA TOPA LA RACHA EN 20 ANTES DE ENTRAR A LA   *
003940*    TABLA; SIN ESTE TOPE UNA RACHA MAYOR A 20 (QUE NUNCA DEBERIA   *
003950*    OCURRIR PORQUE LA PARADA AUTOMATICA CORTA EN 15) PROVOCARIA    *
003960*    UN SUBSCRIPT FUERA DE RANGO SOBRE WKS-FIB-VALOR                *
003970        MOVE 20 TO WKS-FIB-K
003980     END-IF
003990*    INDICE 1 DE LA TABLA = FIB(0); POR ESO SE SUMA 1 AL EXPONENTE *
004000*    SUMAR 1 AL EXPONENTE ES EL AJUSTE DE INDICE: LA CASILLA 1 DE   *
004010*    LA TABLA GUARDA FIB(0), LA CASILLA 2 GUARDA FIB(1), Y ASI      *
004020*    SUCESIVAMENTE; SIN ESTE AJUSTE SE LEERIA UNA CASILLA ANTES     *
004030     COMPUTE WKS-I = WKS-FIB-K + 1
004040*    WKS-FIB-SELECCIONADO SE DEJA EN UN CAMPO APARTE (EN VEZ DE     *
004050*    REFERENCIAR LA TABLA DIRECTAMENTE EN EL COMPUTE DE ABAJO)      *
004060*    PARA QUE EL RASTREO DE LA FORMULA SEA MAS CLARO EN UN DUMP     *
004070     MOVE WKS-FIB-VALOR (WKS-I) TO WKS-FIB-SELECCIONADO
004080*    BUFFER-FACTOR BAJA A MEDIDA QUE SE ACUMULAN CEROS EN LA        *
004090*    VENTANA DE 50; EN 50 CEROS (CASO EXTREMO, IMPOSIBLE EN LA      *
004100*    PRACTICA) EL FACTOR LLEGARIA A CERO Y LA APUESTA SE ANULARIA   *
004110     COMPUTE WKS-BUFFER-FACTOR ROUNDED =
004120             1 - (WKS-ZCOUNT-ANTES / 50)
004130*    RISK-INDEX CRECE CON LA RACHA DE PERDIDAS Y DIVIDE LA          *
004140*    APUESTA, ASI QUE A MAYOR RACHA LA FORMULA FRENA EL CRECIMIENTO *
004150*    EXPONENCIAL PURO DE FIBONACCI; NUNCA BAJA DE 1                 *
004160     COMPUTE WKS-RISK-INDEX ROUNDED =
004170             1 + (WKS-STREAK-ANTES / 15)
004180*    GUARDAS DE SANIDAD: BASE O VENTANA FUERA DE RANGO, O BUFFER   *
004190*    YA AGOTADO, DEJAN LA APUESTA EN CERO SIN TOCAR LA BANCA       *
004200*    LAS CUATRO CONDICIONES DE ESTA GUARDA CUBREN ENTRADA INVALIDA  *
004210*    (BASE EN CERO O NEGATIVA), ESTADO INCONSISTENTE (RACHA O       *
004220*    VENTANA NEGATIVAS, QUE NO DEBERIAN OCURRIR EN CONDICIONES      *
004230*    NORMALES) Y RESERVA AGOTADA (BUFFER-FACTOR <= 0); CUALQUIERA   *
004240*    DE ELLAS DEJA LA APUESTA EN 0.00 SIN TOCAR LA BANCA NI EL      *
004250*    RESTO DEL ESTADO DE RIESGO                                     *
004260     IF WKS-APUESTA-BASE <= ZERO
004270        OR WKS-STREAK-ANTES < ZERO
004280        OR WKS-ZCOUNT-ANTES < ZERO
004290        OR WKS-ZCOUNT-ANTES > 50
004300        OR WKS-BUFFER-FACTOR <= ZERO
004310        MOVE ZERO TO WKS-APUESTA-CALCULADA
004320     ELSE
004330*    PRODUCTO INTERMEDIO CON 4 DECIMALES ANTES DE REDONDEAR EL     *
004340*    RESULTADO FINAL A 2, PARA NO PERDER PRECISION EN EL CAMINO    *
004350*    SE GUARDA EL PRODUCTO INTERMEDIO (BASE * FIB * BUFFER) EN UN   *
004360*    CAMPO CON 4 DECIMALES PROPIO, WKS-PRODUCTO-INTER, ANTES DE     *
004370*    DIVIDIR ENTRE EL RISK-INDEX; SI SE REDONDEARA A 2 DECIMALES    *
004380*    DESDE ESTE PASO INTERMEDIO, LOS VALORES DE REFERENCIA DE       *
004390*    RIESGOS (752.00 EN RACHA 12/CEROS 3 Y 9.40 EN RACHA 0/CEROS 3) *
004400*    NO CUADRARIAN EXACTO                                           *
004410        COMPUTE WKS-PRODUCTO-INTER ROUNDED =
004420                WKS-APUESTA-BASE * WKS-FIB-SELECCIONADO
004430                * WKS-BUFFER-FACTOR
004440        COMPUTE WKS-APUESTA-CALCULADA ROUNDED =
004450                WKS-PRODUCTO-INTER / WKS-RISK-INDEX
004460*    NUNCA SE APUESTA MAS DE LO QUE QUEDA EN LA BANCA               *
004470*    EL TOPE CONTRA LA BANCA ACTUAL EVITA QUE LA FORMULA, EN UNA    *
004480*    RACHA LARGA, PIDA APOSTAR MAS DINERO DEL QUE REALMENTE QUEDA   *
004490*    DISPONIBLE; DESPUES DE ESTE TOPE LA BANCA NUNCA PUEDE QUEDAR   *
004500*    NEGATIVA SOLO POR EFECTO DE LA APUESTA EN SI                   *
004510        IF WKS-APUESTA-CALCULADA > WKS-BANCO-ACTUAL
004520           MOVE WKS-BANCO-ACTUAL TO WKS-APUESTA-CALCULADA
004530        END-IF
004540        IF WKS-APUESTA-CALCULADA < ZERO
004550           MOVE ZERO TO WKS-APUESTA-CALCULADA
004560        END-IF
004570     END-IF.
004580 CALCULAR-APUESTA-E. EXIT.
004590******************************************************************
004600*    LIQUIDACION DE LA APUESTA: ROJO GANA A PAGO 1 A 1            *
004610*    NEGRO Y CERO PIERDEN LA APUESTA COMPLETA PARA EL JUGADOR      *
004620******************************************************************
004630 LIQUIDAR-APUESTA SECTION.
004640*    NO EXISTE PAGO PARCIAL NI MULTIPLICADOR DISTINTO DE 1 A 1;     *
004650*    EL UNICO RESULTADO POSIBLE DE UNA TIRADA APOSTADA ES GANAR     *
004660*    LA APUESTA COMPLETA (ROJO) O PERDERLA COMPLETA (NEGRO/CERO)    *
004670     IF ES-ROJO
004680        MOVE WKS-APUESTA-CALCULADA TO WKS-GANANCIA-NETA
004690     ELSE
004700        MOVE ZERO TO WKS-GANANCIA-NETA
004710     END-IF.
004720 LIQUIDAR-APUESTA-E. EXIT.
004730******************************************************************
004740*    ACTUALIZACION DEL ESTADO DE RIESGO DESPUES DE LIQUIDAR. SI   *
004750*    GANA SE ABONA A LA BANCA Y SE ABONA EL 5% A LA RESERVA DE    *
004760*    CERO; SI PIERDE SE CARGA LA APUESTA Y, SI EL NUMERO FUE      *
004770*    CERO, SE COMPENSA HASTA EL 50% DE LA APUESTA CON LA RESERVA  *
004780******************************************************************
004790 ACTUALIZAR-RIESGO SECTION.
004800*    ESTE PARRAFO SOLO SE INVOCA CUANDO HUBO APUESTA REAL (VER      *
004810*    PROCESAR-SPIN); LAS TIRADAS SIN APUESTA NUNCA MUEVEN BANCA,    *
004820*    RACHA NI RESERVA, SOLO LA VENTANA DE CEROS (QUE SE ACTUALIZA   *
004830*    POR SEPARADO, SIEMPRE, DESDE PROCESAR-SPIN)                    *
004840*    CASO GANADOR: SE ABONA LA GANANCIA Y SE REINICIA LA RACHA    *
004850     IF WKS-GANANCIA-NETA > ZERO
004860*    LA GANANCIA NETA YA VIENE CALCULADA 1 A 1 DESDE LIQUIDAR-      *
004870*    APUESTA (IGUAL A LA APUESTA SI SALIO ROJO); AQUI SOLO SE       *
004880*    ABONA A LA BANCA Y SE REINICIA LA RACHA A CERO                 *
004890        ADD WKS-GANANCIA-NETA TO WKS-BANCO-ACTUAL
004900        MOVE ZERO TO WKS-RACHA-PERDIDAS
004910*    EL 5% DE TODA GANANCIA SE APARTA PARA LA RESERVA ZERO-BUFFER *
004920        COMPUTE WKS-ZB-MONTO ROUNDED =
004930                WKS-GANANCIA-NETA * 0.05
004940*    EL 5% ES UNA CONSTANTE DE NEGOCIO FIJADA POR RIESGOS PARA LA   *
004950*    ESTRATEGIA ADAPTIVE SHIELD; SE REDONDEA A 2 DECIMALES ANTES    *
004960*    DE SUMARLA A LA RESERVA, PARA QUE LA RESERVA NUNCA ACUMULE     *
004970*    FRACCIONES DE CENTAVO POR REDONDEOS SUCESIVOS                  *
004980        ADD WKS-ZB-MONTO TO WKS-ZBUFFER-ACTUAL
004990        ADD WKS-ZB-MONTO TO WKS-ZB-ACUMULADO
005000     ELSE
005010*    CASO PERDEDOR: SE CARGA LA APUESTA Y CRECE LA RACHA;         *
005020*    SE LLEVA APARTE EL MAXIMO HISTORICO DE RACHA PARA EL REPORTE *
005030*    EN UNA TIRADA PERDEDORA SE CARGA LA APUESTA COMPLETA A LA      *
005040*    BANCA, SIN IMPORTAR SI EL NUMERO FUE NEGRO O CERO; LA          *
005050*    DIFERENCIA ENTRE NEGRO Y CERO ESTA EN LA POSIBLE COMPENSACION  *
005060*    DE LA RESERVA QUE SIGUE MAS ABAJO, SOLO PARA CERO              *
005070        SUBTRACT WKS-APUESTA-CALCULADA FROM WKS-BANCO-ACTUAL
005080        ADD 1 TO WKS-RACHA-PERDIDAS
005090*    WKS-RACHA-MAXIMA ES UN ACUMULADO INDEPENDIENTE DE LA PARADA    *
005100*    AUTOMATICA; SIRVE SOLO PARA EL REPORTE, AUNQUE LA SESION       *
005110*    NUNCA LLEGA A VER UNA RACHA MAYOR A 14 PORQUE EN 15 YA PARO    *
005120        IF WKS-RACHA-PERDIDAS > WKS-RACHA-MAXIMA
005130           MOVE WKS-RACHA-PERDIDAS TO WKS-RACHA-MAXIMA
005140        END-IF
005150*    SI LA PERDIDA FUE POR CERO, LA RESERVA COMPENSA HASTA EL 50% *
005160*    DE LA APUESTA, PERO NUNCA MAS DE LO QUE HAY EN LA RESERVA    *
005170        IF ES-CERO
005180           COMPUTE WKS-ZB-MONTO ROUNDED =
005190                   WKS-APUESTA-CALCULADA * 0.50
005200*    LA COMPENSACION POR CERO ES HASTA EL 50% DE LA APUESTA         *
005210*    PERDIDA, OTRA CONSTANTE DE NEGOCIO DE RIESGOS; EL 50% ES EL    *
005220*    TOPE MAXIMO, NO LO QUE SIEMPRE SE PAGA (ESO LO DECIDE EL IF    *
005230*    DE ABAJO CONTRA LA RESERVA DISPONIBLE)                         *
005240*    LA COMPENSACION REAL ES EL MENOR ENTRE EL 50% DE LA APUESTA Y  *
005250*    LO QUE REALMENTE HAY EN LA RESERVA; LA RESERVA NUNCA QUEDA     *
005260*    NEGATIVA POR UNA COMPENSACION                                  *
005270           IF WKS-ZB-MONTO > WKS-ZBUFFER-ACTUAL
005280              MOVE WKS-ZBUFFER-ACTUAL TO WKS-COMPENSACION
005290           ELSE
005300              MOVE WKS-ZB-MONTO TO WKS-COMPENSACION
005310           END-IF
005320           ADD WKS-COMPENSACION TO WKS-BANCO-ACTUAL
005330           SUBTRACT WKS-COMPENSACION FROM WKS-ZBUFFER-ACTUAL
005340           ADD WKS-COMPENSACION TO WKS-ZB-GASTADO
005350        END-IF
005360     END-IF
005370*    EL DRAWDOWN MAXIMO SOLO SE ACTUALIZA CUANDO LA BANCA CAE     *
005380*    POR DEBAJO DE LA INICIAL; NUNCA SE REGISTRA NEGATIVO         *
005390*    EL DRAWDOWN ACTUAL (BANCA INICIAL MENOS BANCA DE AHORA) SE     *
005400*    RECALCULA DESPUES DE CADA APUESTA LIQUIDADA; SI LA BANCA       *
005410*    SUPERA A LA INICIAL EL VALOR SALE NEGATIVO, PERO SOLO SE       *
005420*    GUARDA EN EL MAXIMO CUANDO ES POSITIVO (CAIDA REAL)            *
005430     COMPUTE WKS-DRAWDOWN-ACTUAL =
005440             WKS-BANCO-INICIAL - WKS-BANCO-ACTUAL
005450     IF WKS-DRAWDOWN-ACTUAL > WKS-DRAWDOWN-MAXIMO
005460        MOVE WKS-DRAWDOWN-ACTUAL TO WKS-DRAWDOWN-MAXIMO
005470     END-IF.
005480 ACTUALIZAR-RIESGO-E. EXIT.
005490******************************************************************
005500*    MANTENIMIENTO DE LA VENTANA MOVIL DE LOS ULTIMOS 50          *
005510*    RESULTADOS (1=CERO, 0=NO CERO), RECALCULANDO EL TOTAL        *
005520*    LA TABLA ES CIRCULAR: AL LLEGAR A LA CASILLA 50 EL PUNTERO   *
005530*    REGRESA A LA 1 Y EMPIEZA A SOBRESCRIBIR LAS TIRADAS MAS      *
005540*    ANTIGUAS DE LA VENTANA                                       *
005550******************************************************************
005560 ACTUALIZAR-VENTANA-CEROS SECTION.
005570     IF ES-CERO
005580        MOVE 1 TO WKS-VENTANA-CEROS-TB (WKS-VENTANA-PUNTERO)
005590     ELSE
005600        MOVE 0 TO WKS-VENTANA-CEROS-TB (WKS-VENTANA-PUNTERO)
005610     END-IF
005620     ADD 1 TO WKS-VENTANA-PUNTERO
005630     IF WKS-VENTANA-PUNTERO > 50
005640        MOVE 1 TO WKS-VENTANA-PUNTERO
005650     END-IF
005660*    EL TOTAL SE RECALCULA COMPLETO CADA TIRADA PORQUE LA TABLA   *
005670*    ES PEQUENA (50 CASILLAS); NO VALE LA PENA LLEVAR UN ACUMULADO *
005680*    INCREMENTAL QUE ARRASTRE ERROR DE REDONDEO                   *
005690     MOVE ZERO TO WKS-VENTANA-TOTAL
005700     PERFORM SUMAR-CASILLA-VENTANA
005710        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 50.
005720 ACTUALIZAR-VENTANA-CEROS-E. EXIT.
005730 SUMAR-CASILLA-VENTANA SECTION.
005740*    SUMA UNA CASILLA DE LA VENTANA CIRCULAR AL TOTAL; SE LLAMA 50  *
005750*    VECES DESDE ACTUALIZAR-VENTANA-CEROS, UNA POR CASILLA          *
005760     ADD WKS-VENTANA-CEROS-TB (WKS-I) TO WKS-VENTANA-TOTAL.
005770 SUMAR-CASILLA-VENTANA-E. EXIT.
005780******************************************************************
005790*    ESCRITURA DEL REGISTRO DE DETALLE DE LA TIRADA ACTUAL        *
005800******************************************************************
005810 ESCRIBIR-DETALLE SECTION.
005820*    SE ESCRIBE UN RENGLON DE DETALLE POR CADA TIRADA CONSUMIDA,    *
005830*    CON O SIN APUESTA; ES LA UNICA SALIDA QUE VE CADA TIRADA       *
005840*    INDIVIDUAL (EL REPORTE RESUMEN SOLO VE TOTALES Y ANALITICA)    *
005850*    TODOS LOS CAMPOS DE SD- SE LLENAN ANTES DE ESCRIBIR; LOS DE    *
005860*    RIESGO (STREAK-BEFORE/ZCOUNT-BEFORE/RISK-INDEX/BUFFER-FACTOR)  *
005870*    VIENEN DE LOS CAMPOS -ANTES CONGELADOS EN PROCESAR-SPIN, NO    *
005880*    DEL ESTADO YA ACTUALIZADO POR ACTUALIZAR-RIESGO                *
005890     MOVE SP-SESSION-ID       TO SD-SESSION-ID
005900     MOVE SI-SPIN-SEQ         TO SD-SPIN-SEQ
005910     MOVE WKS-NUMERO-TIRADA   TO SD-SPIN-NUMBER
005920     MOVE WKS-APUESTA-CALCULADA TO SD-BET-AMOUNT
005930     MOVE WKS-GANANCIA-NETA   TO SD-WIN-AMOUNT
005940     MOVE WKS-BANCO-ACTUAL    TO SD-BANK-AFTER
005950     MOVE WKS-STREAK-ANTES    TO SD-STREAK-BEFORE
005960     MOVE WKS-ZCOUNT-ANTES    TO SD-ZCOUNT-BEFORE
005970     MOVE WKS-RISK-INDEX      TO SD-RISK-INDEX
005980     MOVE WKS-BUFFER-FACTOR   TO SD-BUFFER-FACTOR
005990     WRITE RLSD-REGISTRO
006000     IF FS-RLSDET NOT = 0
006010        DISPLAY 'RLSHIELD - ERROR AL ESCRIBIR RLSDET FS='
006020           FS-RLSDET
006030        STOP RUN
006040     END-IF.
006050 ESCRIBIR-DETALLE-E. EXIT.
006060******************************************************************
006070*    ACUMULACION DE CONTADORES GLOBALES DE LA SESION              *
006080*    SOLO SE LLEGA AQUI CUANDO HUBO APUESTA REAL (WKS-APUESTA-   *
006090*    CALCULADA > 0); LAS TIRADAS SIN APUESTA NO ALTERAN ESTOS     *
006100*    CONTADORES PERO SI SE REGISTRAN EN EL DETALLE Y EN LA        *
006110*    VENTANA DE CEROS                                             *
006120******************************************************************
006130 ACTUALIZAR-ESTADISTICAS SECTION.
006140*    GANA SOLO EL ROJO; NEGRO Y CERO CUENTAN COMO PERDIDA PARA     *
006150*    ESTE CONTADOR AUNQUE EL CERO TENGA SU PROPIO ACUMULADOR      *
006160     IF ES-ROJO
006170        ADD 1 TO WKS-TOTAL-GANADAS
006180     ELSE
006190        ADD 1 TO WKS-TOTAL-PERDIDAS
006200     END-IF.
006210 ACTUALIZAR-ESTADISTICAS-E. EXIT.
006220******************************************************************
006230*    ACUMULACION DE LOS CONTADORES DE ANALITICA POR CATEGORIA     *
006240*    INDICE:  1-RED 2-BLACK 3-EVEN 4-ODD 5-LOW 6-HIGH 7-ZERO       *
006250*             8-10 DOCENAS 1-3  11-13 COLUMNAS 1-3                *
006260******************************************************************
006270 ACUMULAR-ANALITICA SECTION.
006280*    EL CERO NO TIENE COLOR, PARIDAD, RANGO, DOCENA NI COLUMNA;    *
006290*    SOLO ALIMENTA SU PROPIO CONTADOR (INDICE 7)                   *
006300     IF ES-CERO
006310        ADD 1 TO WKS-ANA-CONTEO (7)
006320     ELSE
006330        IF ES-ROJO
006340           ADD 1 TO WKS-ANA-CONTEO (1)
006350        ELSE
006360           ADD 1 TO WKS-ANA-CONTEO (2)
006370        END-IF
006380*    PARIDAD SOLO SE EVALUA PARA NUMEROS NO CERO; EL CERO YA SALIO  *
006390*    POR LA RAMA ES-CERO DE ARRIBA Y NUNCA LLEGA A ESTE PUNTO       *
006400        IF ES-PAR
006410           ADD 1 TO WKS-ANA-CONTEO (3)
006420        ELSE
006430           ADD 1 TO WKS-ANA-CONTEO (4)
006440        END-IF
006450*    BAJO = 1-18, ALTO = 19-36; WKS-ES-BAJO YA SE FIJO EN           *
006460*    CLASIFICAR-PARIDAD-RANGO ANTES DE LLEGAR A ESTE PARRAFO        *
006470        IF ES-BAJO
006480           ADD 1 TO WKS-ANA-CONTEO (5)
006490        ELSE
006500           ADD 1 TO WKS-ANA-CONTEO (6)
006510        END-IF
006520*    LOS INDICES 8, 9 Y 10 DE LA TABLA SON LAS DOCENAS 1, 2 Y 3;    *
006530*    WKS-DOCENA YA VIENE EN 1, 2 O 3 DESDE CLASIFICAR-PARIDAD-RANGO *
006540        COMPUTE WKS-I = WKS-DOCENA + 7
006550        ADD 1 TO WKS-ANA-CONTEO (WKS-I)
006560*    LOS INDICES 11, 12 Y 13 SON LAS COLUMNAS 1, 2 Y 3 DEL TAPETE   *
006570        COMPUTE WKS-I = WKS-COLUMNA + 10
006580        ADD 1 TO WKS-ANA-CONTEO (WKS-I)
006590     END-IF.
006600 ACUMULAR-ANALITICA-E. EXIT.
006610******************************************************************
006620*    GUARDA LA CLASIFICACION ROJO/CERO DE LA TIRADA ACTUAL EN EL  *
006630*    HISTORICO PARA EL CALCULO POSTERIOR DE RACHAS SIN EVENTO     *
006640******************************************************************
006650 GUARDAR-HISTORIAL SECTION.
006660*    EL HISTORICO ESTA TOPADO EN WKS-HIST-MAX (2000 TIRADAS);       *
006670*    SI LA SESION TUVIERA MAS, LAS EXCEDENTES YA NO SE GUARDAN      *
006680*    AQUI PERO SI SIGUEN CONTANDO EN LAS DEMAS ESTADISTICAS         *
006690     IF WKS-HIST-TOTAL < WKS-HIST-MAX
006700        ADD 1 TO WKS-HIST-TOTAL
006710        MOVE WKS-ES-ROJO TO WKS-HIST-ES-ROJO (WKS-HIST-TOTAL)
006720        MOVE WKS-ES-CERO TO WKS-HIST-ES-CERO (WKS-HIST-TOTAL)
006730     END-IF.
006740 GUARDAR-HISTORIAL-E. EXIT.
006750******************************************************************
006760*    VERIFICACION DE LAS CONDICIONES DE PARADA AUTOMATICA:        *
006770*    BANCA AGOTADA, RACHA DE PERDIDAS >= 15, CEROS EN VENTANA     *
006780*    >= 4, O DRAWDOWN VIGENTE >= 20% DE LA BANCA INICIAL          *
006790******************************************************************
006800 VERIFICAR-PARADA SECTION.
006810*    ESTE PARRAFO SOLO CORRE CUANDO HUBO APUESTA REAL EN LA         *
006820*    TIRADA (VER PROCESAR-SPIN); LAS TIRADAS SIN APUESTA NO PUEDEN  *
006830*    DISPARAR NINGUNA DE LAS 4 CONDICIONES PORQUE NO MUEVEN BANCA   *
006840*    NI RACHA, SOLO LA VENTANA DE CEROS                             *
006850*    LAS 4 CONDICIONES SE PRUEBAN EN ORDEN DE PRIORIDAD; LA       *
006860*    PRIMERA QUE SE CUMPLA FIJA LA RAZON Y LAS DEMAS YA NO TOCAN   *
006870*    EL INDICADOR (POR ESO EL NOT HAY-PARADA-ACTIVA EN CADA IF)   *
006880     IF WKS-BANCO-ACTUAL <= ZERO
006890        MOVE 'S' TO WKS-STOP-ACTIVO
006900        MOVE 'BANKRUPT' TO WKS-RAZON-PARADA
006910     END-IF
006920     IF NOT HAY-PARADA-ACTIVA
006930        AND WKS-RACHA-PERDIDAS >= 15
006940*    15 ES EL TOPE DE RACHA DEFINIDO POR RIESGOS; A PARTIR DE AHI   *
006950*    LA VOLATILIDAD DE LA ESTRATEGIA SE CONSIDERA INACEPTABLE       *
006960        MOVE 'S' TO WKS-STOP-ACTIVO
006970        MOVE 'LOSS-STREAK' TO WKS-RAZON-PARADA
006980     END-IF
006990     IF NOT HAY-PARADA-ACTIVA
007000        AND WKS-VENTANA-TOTAL >= 4
007010*    4 CEROS EN LAS ULTIMAS 50 TIRADAS ES MAS DEL DOBLE DE LO       *
007020*    ESPERADO POR AZAR (1/37 POR TIRADA); SE INTERPRETA COMO MESA   *
007030*    DESVIADA O RACHA ANORMAL Y SE DETIENE LA SESION                *
007040        MOVE 'S' TO WKS-STOP-ACTIVO
007050        MOVE 'ZERO-COUNT' TO WKS-RAZON-PARADA
007060     END-IF
007070     IF NOT HAY-PARADA-ACTIVA
007080        PERFORM EVALUAR-DRAWDOWN
007090     END-IF.
007100 VERIFICAR-PARADA-E. EXIT.
007110*    SI LA BANCA INICIAL VINO EN CERO O NEGATIVA EL RATIO DE       *
007120*    DRAWDOWN NO SE PUEDE CALCULAR; EN ESE CASO SE PARA TAN PRONTO *
007130*    LA BANCA ACTUAL SE VUELVE NEGATIVA, EN VEZ DE DIVIDIR ENTRE 0 *
007140 EVALUAR-DRAWDOWN SECTION.
007150*    SOLO SE LLAMA CUANDO NINGUNA DE LAS OTRAS TRES CONDICIONES     *
007160*    (BANKRUPT, LOSS-STREAK, ZERO-COUNT) YA DISPARO LA PARADA;      *
007170*    POR ESO ESTE ES EL ULTIMO CHEQUEO DE VERIFICAR-PARADA          *
007180     IF WKS-BANCO-INICIAL <= ZERO
007190        IF WKS-BANCO-ACTUAL < ZERO
007200           MOVE 'S' TO WKS-STOP-ACTIVO
007210           MOVE 'DRAWDOWN' TO WKS-RAZON-PARADA
007220        END-IF
007230     ELSE
007240*    TOPE DE RIESGOS: NO MAS DEL 20% DE LA BANCA INICIAL EN       *
007250*    DRAWDOWN VIGENTE                                             *
007260*    EL RATIO SE REDONDEA A 2 DECIMALES PORQUE SOLO SE USA PARA     *
007270*    COMPARAR CONTRA EL 20% DE TOPE, NO SE IMPRIME EN EL REPORTE    *
007280        COMPUTE WKS-DRAWDOWN-RATIO ROUNDED =
007290                WKS-DRAWDOWN-ACTUAL / WKS-BANCO-INICIAL
007300        IF WKS-DRAWDOWN-RATIO >= 0.20
007310           MOVE 'S' TO WKS-STOP-ACTIVO
007320           MOVE 'DRAWDOWN' TO WKS-RAZON-PARADA
007330        END-IF
007340     END-IF.
007350 EVALUAR-DRAWDOWN-E. EXIT.
007360******************************************************************
007370*    CALCULO DE LOS RESULTADOS FINALES DE LA SESION               *
007380******************************************************************
007390 CALCULAR-RESULTADOS-FINALES SECTION.
007400*    ESTE PARRAFO CORRE UNA SOLA VEZ, DESPUES DE QUE EL CICLO DE    *
007410*    TIRADAS TERMINA, SEA PORQUE SE AGOTO EL HISTORICO O PORQUE     *
007420*    UNA PARADA AUTOMATICA YA SE ACTIVO DURANTE EL CICLO            *
007430     IF NOT HAY-PARADA-ACTIVA
007440        MOVE 'S' TO WKS-STOP-ACTIVO
007450        MOVE 'END-OF-FILE' TO WKS-RAZON-PARADA
007460     END-IF
007470*    WKS-BANCO-FINAL ES UN CAMPO APARTE DE WKS-BANCO-ACTUAL PARA    *
007480*    QUE EL REPORTE TENGA UN NOMBRE DE CAMPO PROPIO, AUNQUE EL      *
007490*    VALOR YA NO CAMBIA DE AQUI EN ADELANTE                         *
007500     MOVE WKS-BANCO-ACTUAL TO WKS-BANCO-FINAL
007510*    GANANCIA O PERDIDA NETA DE TODA LA SESION, NO DE LA ULTIMA     *
007520*    TIRADA; PUEDE SALIR NEGATIVA SI LA BANCA FINAL QUEDO POR       *
007530*    DEBAJO DE LA INICIAL                                           *
007540     COMPUTE WKS-GANANCIA-PERDIDA =
007550             WKS-BANCO-FINAL - WKS-BANCO-INICIAL
007560     IF WKS-BANCO-INICIAL > ZERO
007570*    SI LA BANCA INICIAL VINO EN CERO O NEGATIVA EL ROI NO TIENE    *
007580*    BASE VALIDA DE COMPARACION Y SE DEJA EN CERO (VALOR DE         *
007590*    WORKING-STORAGE), EN LUGAR DE FORZAR UNA DIVISION ENTRE 0      *
007600        COMPUTE WKS-ROI-PORCENTAJE ROUNDED =
007610                (WKS-GANANCIA-PERDIDA / WKS-BANCO-INICIAL) * 100
007620     END-IF.
007630 CALCULAR-RESULTADOS-FINALES-E. EXIT.
007640******************************************************************
007650*    CALCULO DE FRECUENCIA OBSERVADA Y DESVIACION VS TEORICA      *
007660*    POR CADA UNA DE LAS 13 CATEGORIAS DE ANALITICA               *
007670******************************************************************
007680 CALCULAR-ANALITICA SECTION.
007690*    RECORRE LAS 13 CATEGORIAS UNA SOLA VEZ; CADA CATEGORIA YA      *
007700*    TRAE SU CONTEO ACUMULADO DURANTE EL CICLO DE TIRADAS (VER      *
007710*    ACUMULAR-ANALITICA) Y SU FRECUENCIA TEORICA CARGADA POR        *
007720*    VALUE DESDE RLSWRK                                             *
007730     PERFORM CALCULAR-DESVIACION-FILA
007740        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 13.
007750 CALCULAR-ANALITICA-E. EXIT.
007760 CALCULAR-DESVIACION-FILA SECTION.
007770*    SIN TIRADAS PROCESADAS NO HAY FRECUENCIA QUE CALCULAR; LA     *
007780*    DESVIACION IGUAL SE CALCULA, QUEDANDO IGUAL A LA TEORICA      *
007790*    NEGATIVA (FRECUENCIA OBSERVADA EN CERO)                       *
007800     IF WKS-TOTAL-SPINS > ZERO
007810        COMPUTE WKS-ANA-FRECUENCIA (WKS-I) ROUNDED =
007820                WKS-ANA-CONTEO (WKS-I) / WKS-TOTAL-SPINS
007830     END-IF
007840     COMPUTE WKS-ANA-DESVIACION (WKS-I) ROUNDED =
007850             WKS-ANA-FRECUENCIA (WKS-I) - WKS-ANA-TEORICA (WKS-I).
007860 CALCULAR-DESVIACION-FILA-E. EXIT.
007870******************************************************************
007880*    CALCULO DE LAS TIRADAS TRANSCURRIDAS DESDE EL ULTIMO ROJO    *
007890*    Y DESDE EL ULTIMO CERO, RECORRIENDO EL HISTORICO HACIA ATRAS*
007900******************************************************************
007910 CALCULAR-RACHA-SIN-EVENTO SECTION.
007920*    A DIFERENCIA DE LAS DEMAS ESTADISTICAS, ESTA NO SE ACUMULA     *
007930*    TIRADA POR TIRADA; SE CALCULA UNA SOLA VEZ AL FINAL,           *
007940*    RECORRIENDO HACIA ATRAS EL HISTORICO GUARDADO POR              *
007950*    GUARDAR-HISTORIAL                                              *
007960*    SE RECORRE EL HISTORICO DE ATRAS HACIA ADELANTE (LA TIRADA    *
007970*    MAS RECIENTE PRIMERO) Y SE DETIENE TAN PRONTO SE ENCUENTRA    *
007980*    CADA EVENTO, O AL LLEGAR AL PRINCIPIO DEL HISTORICO            *
007990     MOVE ZERO TO WKS-RACHA-SIN-ROJO
008000     MOVE ZERO TO WKS-RACHA-SIN-CERO
008010     MOVE 'N'  TO WKS-ROJO-ENCONTRADO
008020     MOVE 'N'  TO WKS-CERO-ENCONTRADO
008030     IF WKS-HIST-TOTAL > ZERO
008040        PERFORM BUSCAR-SIN-EVENTO
008050           VARYING WKS-HX FROM WKS-HIST-TOTAL BY -1
008060           UNTIL WKS-HX < 1
008070              OR (SI-ROJO-ENCONTRADO AND SI-CERO-ENCONTRADO)
008080     END-IF.
008090 CALCULAR-RACHA-SIN-EVENTO-E. EXIT.
008100*    CADA PASADA EVALUA LAS DOS BUSQUEDAS (ROJO Y CERO) EN         *
008110*    PARALELO SOBRE LA MISMA POSICION DEL HISTORICO, PORQUE CADA   *
008120*    UNA SE DETIENE EN SU PROPIO MOMENTO INDEPENDIENTE              *
008130 BUSCAR-SIN-EVENTO SECTION.
008140     IF NOT SI-ROJO-ENCONTRADO
008150        IF WKS-HIST-ES-ROJO (WKS-HX) = 'S'
008160           MOVE 'S' TO WKS-ROJO-ENCONTRADO
008170        ELSE
008180           ADD 1 TO WKS-RACHA-SIN-ROJO
008190        END-IF
008200     END-IF
008210     IF NOT SI-CERO-ENCONTRADO
008220        IF WKS-HIST-ES-CERO (WKS-HX) = 'S'
008230           MOVE 'S' TO WKS-CERO-ENCONTRADO
008240        ELSE
008250           ADD 1 TO WKS-RACHA-SIN-CERO
008260        END-IF
008270     END-IF.
008280 BUSCAR-SIN-EVENTO-E. EXIT.
008290******************************************************************
008300*    ARMADO COMPLETO DEL REPORTE RESUMEN DE LA SESION             *
008310******************************************************************
008320 IMPRIMIR-REPORTE SECTION.
008330*    LOS TRES BLOQUES DEL REPORTE (ENCABEZADO, ESTADISTICAS,        *
008340*    ANALITICA) SE ESCRIBEN EN ESTE ORDEN FIJO; NINGUNO DE LOS      *
008350*    TRES SE REPITE NI SE SALTA, AUNQUE LA SESION HAYA TERMINADO    *
008360*    POR CUALQUIERA DE LAS 5 RAZONES POSIBLES                       *
008370     PERFORM IMPRIMIR-ENCABEZADO
008380     PERFORM IMPRIMIR-ESTADISTICAS
008390     PERFORM IMPRIMIR-ANALITICA.
008400 IMPRIMIR-REPORTE-E. EXIT.
008410 IMPRIMIR-ENCABEZADO SECTION.
008420*    DOS RENGLONES DE ENCABEZADO: TITULO Y SESION; BANCA INICIAL   *
008430*    Y APUESTA BASE; EL TRAZO DE SEPARACION CIERRA EL ENCABEZADO   *
008440*    WKS-RP-ENCAB1 Y WKS-RP-ENCAB2 SON LOS DOS UNICOS RENGLONES DE  *
008450*    ENCABEZADO; SE LIMPIAN A SPACES ANTES DE CARGAR CADA CAMPO     *
008460*    PARA QUE EL FILLER DE RELLENO SALGA EN BLANCO                  *
008470     MOVE SPACES TO WKS-RP-ENCAB1
008480*    EL TITULO Y EL NUMERO DE SESION VAN EN EL PRIMER RENGLON DEL   *
008490*    REPORTE; NO HAY LOGOTIPO NI PIE DE PAGINA EN ESTE REPORTE DE   *
008500*    UNA SOLA SESION                                                *
008510     MOVE 'RLSHIELD - ADAPTIVE SHIELD - RULETA EUROPEA'
008520        TO WKS-RP-E1-TITULO
008530     MOVE 'SESION NO.:' TO WKS-RP-E1-SESION-LIT
008540*    EL NUMERO DE SESION SALE EDITADO A 6 DIGITOS, IGUAL QUE VIENE  *
008550*    EN SP-SESSION-ID; NO SE APLICA SUPRESION DE CEROS AQUI         *
008560     MOVE SP-SESSION-ID TO WKS-RP-E1-SESION
008570     MOVE WKS-RP-ENCAB1 TO RLRP-LINEA-SALIDA
008580     WRITE RLRP-LINEA-SALIDA
008590     MOVE SPACES TO WKS-RP-ENCAB2
008600*    BANCA INICIAL Y APUESTA BASE SE IMPRIMEN EN EL MISMO RENGLON   *
008610*    PORQUE AMBAS VIENEN DEL MISMO PARAMETRO DE ENTRADA Y NO        *
008620*    CAMBIAN DURANTE LA CORRIDA                                     *
008630     MOVE 'BANCA INICIAL:' TO WKS-RP-E2-ETIQUETA-1
008640     MOVE WKS-BANCO-INICIAL TO WKS-RP-E2-BANCA
008650     MOVE 'APUESTA BASE:' TO WKS-RP-E2-ETIQUETA-2
008660*    LA APUESTA BASE SALE CON 2 DECIMALES Y SEPARADOR DE MILES,     *
008670*    IGUAL QUE LA BANCA INICIAL DEL CAMPO ANTERIOR                  *
008680     MOVE WKS-APUESTA-BASE TO WKS-RP-E2-APUESTA
008690     MOVE WKS-RP-ENCAB2 TO RLRP-LINEA-SALIDA
008700     WRITE RLRP-LINEA-SALIDA
008710     PERFORM ESCRIBIR-TRAZO.
008720 IMPRIMIR-ENCABEZADO-E. EXIT.
008730*    LOS TRES PARRAFOS SIGUIENTES SON LOS UNICOS QUE ESCRIBEN A     *
008740*    RLSRPT; CADA BLOQUE DEL REPORTE ARMA SU RENGLON EN LA          *
008750*    REDEFINICION QUE LE CORRESPONDE (TRAZO/TITULO/ESTAD) Y LLAMA   *
008760*    AL PARRAFO RESPECTIVO                                          *
008770 ESCRIBIR-TRAZO SECTION.
008780*    LINEA DE GUIONES, REUTILIZADA COMO SEPARADOR ENTRE BLOQUES     *
008790     MOVE WKS-RP-TRAZO TO RLRP-LINEA-SALIDA
008800     WRITE RLRP-LINEA-SALIDA.
008810 ESCRIBIR-TRAZO-E. EXIT.
008820 ESCRIBIR-TITULO SECTION.
008830*    TITULO DE SECCION DEL REPORTE; EL TEXTO LO CARGA QUIEN LLAMA   *
008840*    A ESTE PARRAFO, AQUI SOLO SE MUEVE Y SE ESCRIBE                *
008850     MOVE WKS-RP-TITULO TO RLRP-LINEA-SALIDA
008860     WRITE RLRP-LINEA-SALIDA.
008870 ESCRIBIR-TITULO-E. EXIT.
008880 ESCRIBIR-ESTAD SECTION.
008890*    RENGLON DE ETIQUETA + VALOR; QUIEN LLAMA YA DEJO CARGADA LA    *
008900*    VISTA (-N/-S/-PCT/-X) QUE CORRESPONDE AL DATO                  *
008910     MOVE WKS-RP-ESTAD TO RLRP-LINEA-SALIDA
008920     WRITE RLRP-LINEA-SALIDA.
008930 ESCRIBIR-ESTAD-E. EXIT.
008940******************************************************************
008950*    BLOQUE DE ESTADISTICAS DE LA SESION EN EL REPORTE RESUMEN    *
008960******************************************************************
008970 IMPRIMIR-ESTADISTICAS SECTION.
008980*    CADA RENGLON REUTILIZA LA MISMA AREA WKS-RP-ESTAD; POR ESO SE  *
008990*    LIMPIA A SPACES ANTES DE CARGAR CADA ETIQUETA Y VALOR, PARA    *
009000*    QUE NO QUEDE BASURA DEL RENGLON ANTERIOR EN LOS CAMPOS QUE     *
009010*    ESTE RENGLON NO USA (SOLO UNA DE LAS VISTAS -N/-S/-PCT/-X SE   *
009020*    LLENA EN CADA LLAMADA, LAS OTRAS QUEDAN EN BLANCO POR          *
009030*    SUPRESION DE CEROS O POR VENIR DE SPACES)                      *
009040     MOVE SPACES TO WKS-RP-TI-TEXTO
009050     MOVE 'ESTADISTICAS DE LA SESION' TO WKS-RP-TI-TEXTO
009060     PERFORM ESCRIBIR-TITULO
009070     PERFORM ESCRIBIR-TRAZO
009080     MOVE SPACES TO WKS-RP-ESTAD
009090*    MISMO TOTAL QUE WKS-TOTAL-SPINS, YA SEA QUE LA TIRADA TUVO     *
009100*    APUESTA O NO                                                   *
009110     MOVE 'TOTAL DE TIRADAS PROCESADAS' TO WKS-RP-ES-ETIQUETA
009120     MOVE WKS-TOTAL-SPINS TO WKS-RP-ES-VALOR-N
009130     PERFORM ESCRIBIR-ESTAD
009140     MOVE SPACES TO WKS-RP-ESTAD
009150*    SOLO CUENTA TIRADAS CON APUESTA REAL; LAS TIRADAS SIN APUESTA  *
009160*    (POR GUARDA DE SANIDAD O BANCA AGOTADA) NO ENTRAN AQUI         *
009170     MOVE 'APUESTAS GANADAS' TO WKS-RP-ES-ETIQUETA
009180     MOVE WKS-TOTAL-GANADAS TO WKS-RP-ES-VALOR-N
009190     PERFORM ESCRIBIR-ESTAD
009200     MOVE SPACES TO WKS-RP-ESTAD
009210*    INCLUYE TANTO NEGRO COMO CERO; EL CERO TIENE ADEMAS SU PROPIO  *
009220*    RENGLON DE CONTEO MAS ABAJO                                    *
009230     MOVE 'APUESTAS PERDIDAS' TO WKS-RP-ES-ETIQUETA
009240     MOVE WKS-TOTAL-PERDIDAS TO WKS-RP-ES-VALOR-N
009250     PERFORM ESCRIBIR-ESTAD
009260     MOVE SPACES TO WKS-RP-ESTAD
009270*    SUBCONJUNTO DE LAS PERDIDAS; NO ES UN TOTAL ADICIONAL          *
009280     MOVE 'TIRADAS EN CERO' TO WKS-RP-ES-ETIQUETA
009290     MOVE WKS-TOTAL-CEROS TO WKS-RP-ES-VALOR-N
009300     PERFORM ESCRIBIR-ESTAD
009310     MOVE SPACES TO WKS-RP-ESTAD
009320*    VALOR MAXIMO ALCANZADO POR WKS-RACHA-PERDIDAS DURANTE TODA LA  *
009330*    CORRIDA, NO EL VALOR DE LA RACHA AL MOMENTO DE PARAR           *
009340     MOVE 'RACHA MAXIMA DE PERDIDAS' TO WKS-RP-ES-ETIQUETA
009350     MOVE WKS-RACHA-MAXIMA TO WKS-RP-ES-VALOR-N
009360     PERFORM ESCRIBIR-ESTAD
009370     MOVE SPACES TO WKS-RP-ESTAD
009380*    CAMPO CON SIGNO (WKS-RP-ES-VALOR-S) PORQUE LA BANCA PUEDE      *
009390*    QUEDAR NEGATIVA SI LA SESION TERMINO EN BANKRUPT               *
009400     MOVE 'BANCA FINAL' TO WKS-RP-ES-ETIQUETA
009410     MOVE WKS-BANCO-FINAL TO WKS-RP-ES-VALOR-S
009420     PERFORM ESCRIBIR-ESTAD
009430     MOVE SPACES TO WKS-RP-ESTAD
009440*    POSITIVA SI LA BANCA FINAL SUPERO LA INICIAL, NEGATIVA EN      *
009450*    CASO CONTRARIO; NO ES UN PROMEDIO, ES LA DIFERENCIA TOTAL      *
009460     MOVE 'GANANCIA O PERDIDA NETA' TO WKS-RP-ES-ETIQUETA
009470     MOVE WKS-GANANCIA-PERDIDA TO WKS-RP-ES-VALOR-S
009480     PERFORM ESCRIBIR-ESTAD
009490     MOVE SPACES TO WKS-RP-ESTAD
009500*    PORCENTAJE DE GANANCIA O PERDIDA SOBRE LA BANCA INICIAL;       *
009510*    QUEDA EN CERO SI LA BANCA INICIAL NO ERA MAYOR QUE CERO        *
009520     MOVE 'RENDIMIENTO (ROI) PORCENTUAL' TO WKS-RP-ES-ETIQUETA
009530     MOVE WKS-ROI-PORCENTAJE TO WKS-RP-ES-VALOR-PCT
009540     PERFORM ESCRIBIR-ESTAD
009550     MOVE SPACES TO WKS-RP-ESTAD
009560*    MAYOR CAIDA DE LA BANCA RESPECTO A LA INICIAL OBSERVADA EN     *
009570*    CUALQUIER PUNTO DE LA CORRIDA; NUNCA BAJA DE CERO              *
009580     MOVE 'DRAWDOWN MAXIMO' TO WKS-RP-ES-ETIQUETA
009590     MOVE WKS-DRAWDOWN-MAXIMO TO WKS-RP-ES-VALOR-S
009600     PERFORM ESCRIBIR-ESTAD
009610     MOVE SPACES TO WKS-RP-ESTAD
009620*    TOTAL APORTADO A LA RESERVA POR EL 5% DE CADA GANANCIA,        *
009630*    SIN RESTAR LO QUE LUEGO SE HAYA GASTADO EN COMPENSACIONES      *
009640     MOVE 'RESERVA ZERO-BUFFER ACUMULADA' TO WKS-RP-ES-ETIQUETA
009650     MOVE WKS-ZB-ACUMULADO TO WKS-RP-ES-VALOR-S
009660     PERFORM ESCRIBIR-ESTAD
009670     MOVE SPACES TO WKS-RP-ESTAD
009680*    TOTAL PAGADO DESDE LA RESERVA COMO COMPENSACION POR PERDIDAS   *
009690*    EN NUMERO CERO, NUNCA MAYOR A LO ACUMULADO ARRIBA              *
009700     MOVE 'RESERVA ZERO-BUFFER APLICADA' TO WKS-RP-ES-ETIQUETA
009710     MOVE WKS-ZB-GASTADO TO WKS-RP-ES-VALOR-S
009720     PERFORM ESCRIBIR-ESTAD
009730     MOVE SPACES TO WKS-RP-ESTAD
009740*    PARA ESTE PUNTO WKS-RAZON-PARADA YA TIENE SIEMPRE UNO DE LOS   *
009750*    5 VALORES DEL CONTRATO (INCLUYENDO END-OF-FILE, FIJADO EN      *
009760*    CALCULAR-RESULTADOS-FINALES SI NINGUNA OTRA PARADA SE DIO)     *
009770     MOVE 'RAZON DE PARADA AUTOMATICA' TO WKS-RP-ES-ETIQUETA
009780     MOVE WKS-RAZON-PARADA TO WKS-RP-ES-VALOR-X
009790     PERFORM ESCRIBIR-ESTAD.
009800 IMPRIMIR-ESTADISTICAS-E. EXIT.
009810******************************************************************
009820*    BLOQUE DE ANALITICA POR CATEGORIA Y RACHAS SIN EVENTO        *
009830*    LAS 13 FILAS SALEN EN EL MISMO ORDEN DE LA TABLA WKS-ANA-*   *
009840*    (ROJO/NEGRO/PAR/IMPAR/BAJO/ALTO/CERO/DOCENA 1-3/COLUMNA 1-3) *
009850*    LAS RACHAS SIN EVENTO YA FUERON CALCULADAS EN                *
009860*    CALCULAR-RACHA-SIN-EVENTO, ANTES DE ENTRAR A ESTE PARRAFO    *
009870******************************************************************
009880 IMPRIMIR-ANALITICA SECTION.
009890*    EL BLOQUE DE ANALITICA VA DESPUES DE LAS ESTADISTICAS Y        *
009900*    COMPARTE EL MISMO TRAZO DE SEPARACION; LAS RACHAS SIN EVENTO   *
009910*    SE IMPRIMEN AL FINAL COMO PIE DE ESTE BLOQUE, NO COMO UN       *
009920*    BLOQUE APARTE, PORQUE SOLO SON DOS VALORES                     *
009930     PERFORM ESCRIBIR-TRAZO
009940     MOVE SPACES TO WKS-RP-TI-TEXTO
009950     MOVE 'ANALISIS POR CATEGORIA (FRECUENCIA VS TEORICA)'
009960        TO WKS-RP-TI-TEXTO
009970     PERFORM ESCRIBIR-TITULO
009980     PERFORM ESCRIBIR-TRAZO
009990*    UNA LINEA POR CADA UNA DE LAS 13 CATEGORIAS DE LA TABLA      *
010000     PERFORM IMPRIMIR-FILA-ANALITICA
010010        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 13
010020     PERFORM ESCRIBIR-TRAZO
010030*    PIE DEL REPORTE: RACHAS SIN EVENTO A PETICION DE RIESGOS     *
010040     MOVE SPACES TO WKS-RP-ESTAD
010050*    0 SIGNIFICA QUE LA TIRADA MAS RECIENTE DEL HISTORICO YA FUE    *
010060*    ROJO; SI NUNCA SALIO ROJO EN TODA LA SESION EL CONTADOR LLEGA  *
010070*    HASTA EL TOTAL DE TIRADAS GUARDADAS                            *
010080     MOVE 'TIRADAS DESDE EL ULTIMO ROJO' TO WKS-RP-ES-ETIQUETA
010090     MOVE WKS-RACHA-SIN-ROJO TO WKS-RP-ES-VALOR-N
010100     PERFORM ESCRIBIR-ESTAD
010110     MOVE SPACES TO WKS-RP-ESTAD
010120*    MISMA LOGICA QUE LA RACHA SIN ROJO, PERO CONTANDO DESDE LA     *
010130*    ULTIMA VEZ QUE EL NUMERO GANADOR FUE CERO                      *
010140     MOVE 'TIRADAS DESDE EL ULTIMO CERO' TO WKS-RP-ES-ETIQUETA
010150     MOVE WKS-RACHA-SIN-CERO TO WKS-RP-ES-VALOR-N
010160     PERFORM ESCRIBIR-ESTAD.
010170 IMPRIMIR-ANALITICA-E. EXIT.
010180*    ARMA Y ESCRIBE UNA SOLA LINEA DE LA TABLA DE ANALITICA       *
010190 IMPRIMIR-FILA-ANALITICA SECTION.
010200*    UN SOLO RENGLON POR CATEGORIA: ETIQUETA, CONTEO, FRECUENCIA    *
010210*    OBSERVADA, FRECUENCIA TEORICA Y DESVIACION; LAS 4 ULTIMAS YA   *
010220*    VIENEN CALCULADAS DESDE CALCULAR-ANALITICA                     *
010230*    SE LIMPIA EL RENGLON COMPLETO ANTES DE CARGAR LAS 5 COLUMNAS   *
010240*    (ETIQUETA, CONTEO, FRECUENCIA, TEORICA, DESVIACION) DE ESTA    *
010250*    CATEGORIA                                                      *
010260     MOVE SPACES TO WKS-RP-ANALITICA
010270*    LA ETIQUETA (RED/BLACK/EVEN/.../COLUMN-3) VIENE DE LA TABLA    *
010280*    SEMBRADA WKS-ANALITICA-SEED, NO SE ARMA AQUI                   *
010290     MOVE WKS-ANA-ETIQUETA (WKS-I)     TO WKS-RP-AN-ETIQUETA
010300     MOVE WKS-ANA-CONTEO (WKS-I)       TO WKS-RP-AN-CONTEO
010310     MOVE WKS-ANA-FRECUENCIA (WKS-I)   TO WKS-RP-AN-FRECUENCIA
010320     MOVE WKS-ANA-TEORICA (WKS-I)      TO WKS-RP-AN-TEORICA
010330     MOVE WKS-ANA-DESVIACION (WKS-I)   TO WKS-RP-AN-DESVIACION
010340     MOVE WKS-RP-ANALITICA TO RLRP-LINEA-SALIDA
010350     WRITE RLRP-LINEA-SALIDA.
010360 IMPRIMIR-FILA-ANALITICA-E. EXIT.
010370******************************************************************
010380*    CIERRE DE LOS 4 ARCHIVOS DE LA CORRIDA                       *
010390******************************************************************
010400*    SE CIERRAN LOS 4 ARCHIVOS EN EL MISMO ORDEN EN QUE SE          *
010410*    ABRIERON; NO HAY VERIFICACION DE FILE STATUS AL CERRAR         *
010420*    PORQUE UN FALLO EN CLOSE YA NO PUEDE EVITAR QUE EL REPORTE     *
010430*    SE HAYA ESCRITO                                                *
010440 CERRAR-ARCHIVOS SECTION.
010450     CLOSE RLSPAR
010460     CLOSE RLSPIN
010470     CLOSE RLSDET
010480     CLOSE RLSRPT.
010490 CERRAR-ARCHIVOS-E. EXIT.
